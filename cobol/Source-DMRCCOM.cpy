000100*****************************************************************
000200* DMRC common date work area.                                   *
000300*                                                                *
000400* Shared scratch fields and the 12-month day-count table used    *
000500* by the epoch-seconds-to-stamp routine (RUA Analyzer) and the   *
000600* run-date stamp routine (RUF Analyzer).  Callers COPY this into *
000700* WORKING-STORAGE and code their own conversion paragraphs       *
000800* against these names, the same shared-message-resource pattern  *
000900* used by other batch programs in this shop.                     *
001000*****************************************************************
001100 01  DMRC-DATE-WORK-AREA.
001200     02  DMRC-MONTH-DAYS-INIT.
001300         03  FILLER             PIC 9(02) VALUE 31.
001400         03  FILLER             PIC 9(02) VALUE 28.
001500         03  FILLER             PIC 9(02) VALUE 31.
001600         03  FILLER             PIC 9(02) VALUE 30.
001700         03  FILLER             PIC 9(02) VALUE 31.
001800         03  FILLER             PIC 9(02) VALUE 30.
001900         03  FILLER             PIC 9(02) VALUE 31.
002000         03  FILLER             PIC 9(02) VALUE 31.
002100         03  FILLER             PIC 9(02) VALUE 30.
002200         03  FILLER             PIC 9(02) VALUE 31.
002300         03  FILLER             PIC 9(02) VALUE 30.
002400         03  FILLER             PIC 9(02) VALUE 31.
002500     02  DMRC-MONTH-DAYS REDEFINES DMRC-MONTH-DAYS-INIT.
002600         03  DMRC-MONTH-DAY     PIC 9(02) COMP OCCURS 12 TIMES.
002700     02  DMRC-STAMP-OUT         PIC  X(19) VALUE SPACES.
002800     02  DMRC-EPOCH-SECONDS     PIC  9(10) VALUE ZEROES.
002900     02  DMRC-DAYS-ELAPSED      PIC S9(08) COMP VALUE ZEROES.
003000     02  DMRC-SECS-OF-DAY       PIC S9(08) COMP VALUE ZEROES.
003100     02  DMRC-DAYS-IN-YEAR      PIC S9(04) COMP VALUE ZEROES.
003200     02  DMRC-DAYS-THIS-MONTH   PIC S9(04) COMP VALUE ZEROES.
003300     02  DMRC-WORK-YEAR         PIC S9(04) COMP VALUE ZEROES.
003400     02  DMRC-WORK-MONTH        PIC S9(04) COMP VALUE ZEROES.
003500     02  DMRC-WORK-DAY          PIC S9(04) COMP VALUE ZEROES.
003600     02  DMRC-WORK-HH           PIC S9(04) COMP VALUE ZEROES.
003700     02  DMRC-WORK-MM           PIC S9(04) COMP VALUE ZEROES.
003800     02  DMRC-WORK-SS           PIC S9(04) COMP VALUE ZEROES.
003900     02  DMRC-MOD-4             PIC S9(04) COMP VALUE ZEROES.
004000     02  DMRC-MOD-100           PIC S9(04) COMP VALUE ZEROES.
004100     02  DMRC-MOD-400           PIC S9(04) COMP VALUE ZEROES.
004200     02  DMRC-DIVIDE-SCRATCH    PIC S9(04) COMP VALUE ZEROES.
004300     02  DMRC-LEAP-SW           PIC  X(01) VALUE 'N'.
004400         88  DMRC-IS-LEAP-YEAR       VALUE 'Y'.
004500     02  DMRC-UNKNOWN-STAMP     PIC  X(19) VALUE 'Unknown'.
004600     02  FILLER                 PIC  X(08) VALUE SPACES.
