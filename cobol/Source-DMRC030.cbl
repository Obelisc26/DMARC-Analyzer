000100 CBL XOPTS(COBOL2)
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID. DMRC030.
000400 AUTHOR.  Randall Frerking and Carl Osei.
000500 INSTALLATION.  DMRC - Domain Messaging Reliability Center.
000600 DATE-WRITTEN.  04/29/1991.
000700 DATE-COMPILED.
000800 SECURITY.  NONE.
000900*****************************************************************
001000*                                                               *
001100* DMRC - DMARC Report Analysis Batch.                           *
001200*                                                               *
001300* RUF (forensic) Analyzer.                                       *
001400*                                                                *
001500* Reads the forensic detail records the classifier routed to    *
001600* RUF (one per failed message), derives the SPF-FAILED and       *
001700* DKIM-FAILED flags from the failure-type text, accumulates       *
001800* grand totals, tracks distinct Source-IPs and Reported-Domains, *
001900* tracks the Arrival-Date range, builds descending failure-count *
002000* tables by IP and by domain, and prints the six-section RUF     *
002100* analysis report.  Detail is spooled to scratch work files as   *
002200* each record is read, the same technique DMRC020 uses for its   *
002300* detail sections.                                                *
002400*                                                                *
002500* Date       UserID   Description                                *
002600* ---------- -------- ----------------------------------------- *
002700* 04/29/91   RFRERK   Original program.                    DM003*
002800* 01/15/92   COSEI    Added failures-by-IP and failures-by-  DM005*
002900*                     domain tables (bounded 500 entries).   DM005*
003000* 02/11/92   RFRERK   Added BOTH-FAILED counter and Date     DM006*
003100*                     Range Start/End tracking.              DM006*
003200* 10/04/93   COSEI    Added SPF FAILURES and DKIM FAILURES   DM013*
003300*                     detail sections via scratch work       DM013*
003400*                     files; sections omitted when empty.    DM013*
003500* 11/30/98   RFRERK   Y2K -- processing-date stamp now        DM019*
003600*                     carries a 4-digit century.             DM019*
003700* 03/02/99   COSEI    Missing-field defaults applied before   DM020*
003800*                     the SPF/DKIM failure scan.              DM020*
003900* 07/19/02   RFRERK   Failures-by-IP/domain tables now sort   DM029*
004000*                     descending by count before printing.   DM029*
004100* 05/04/04   COSEI    Ticket DM-1187 -- Date Range shows      DM033*
004200*                     'Unknown' rather than spaces when no   DM033*
004300*                     records were read.                      DM033*
004400*                                                               *
004500*****************************************************************
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SOURCE-COMPUTER.  IBM-370.
004900 OBJECT-COMPUTER.  IBM-370.
005000 SPECIAL-NAMES.
005100     C01 IS TOP-OF-FORM
005200     CLASS DMRC-NUMERIC-CLASS IS '0' THRU '9'
005300     UPSI-0 ON STAGE-RERUN-SW.
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600     SELECT RUF-INPUT    ASSIGN TO RUFIN
005700         ORGANIZATION IS LINE SEQUENTIAL
005800         FILE STATUS IS FS-RUF-INPUT.
005900     SELECT RUF-REPORT   ASSIGN TO RUFRPT
006000         ORGANIZATION IS LINE SEQUENTIAL
006100         FILE STATUS IS FS-RUF-REPORT.
006200     SELECT WORK-SPF     ASSIGN TO WORKF04
006300         ORGANIZATION IS LINE SEQUENTIAL
006400         FILE STATUS IS FS-WORK-SPF.
006500     SELECT WORK-DKIM    ASSIGN TO WORKF05
006600         ORGANIZATION IS LINE SEQUENTIAL
006700         FILE STATUS IS FS-WORK-DKIM.
006800 DATA DIVISION.
006900 FILE SECTION.
007000 FD  RUF-INPUT
007100     RECORD CONTAINS 400 CHARACTERS
007200     LABEL RECORDS ARE STANDARD.
007300 01  RUF-INPUT-REC            PIC  X(400).
007400
007500 FD  RUF-REPORT
007600     RECORD CONTAINS 132 CHARACTERS
007700     LABEL RECORDS ARE STANDARD.
007800 01  RUF-REPORT-REC           PIC  X(132).
007900
008000 FD  WORK-SPF
008100     RECORD CONTAINS 400 CHARACTERS
008200     LABEL RECORDS ARE STANDARD.
008300 01  WORK-SPF-REC             PIC  X(400).
008400
008500 FD  WORK-DKIM
008600     RECORD CONTAINS 400 CHARACTERS
008700     LABEL RECORDS ARE STANDARD.
008800 01  WORK-DKIM-REC            PIC  X(400).
008900
009000 WORKING-STORAGE SECTION.
009100
009200*****************************************************************
009300* DEFINE LOCAL VARIABLES                                        *
009400*****************************************************************
009500 01  WS-PROGRAM-ID             PIC  X(08) VALUE 'DMRC030 '.
009600
009700 01  FS-RUF-INPUT              PIC  X(02) VALUE '00'.
009800 01  FS-RUF-REPORT             PIC  X(02) VALUE '00'.
009900 01  FS-WORK-SPF               PIC  X(02) VALUE '00'.
010000 01  FS-WORK-DKIM              PIC  X(02) VALUE '00'.
010100
010200 01  WS-EOF-SW                 PIC  X(01) VALUE 'N'.
010300     88  WS-END-OF-INPUT             VALUE 'Y'.
010400
010500 01  STAGE-RERUN-SW            PIC  X(01) VALUE 'N'.
010600     88  STAGE-IS-RERUN              VALUE 'Y'.
010700
010800 01  WS-SPF-FAILED-SW          PIC  X(01) VALUE 'N'.
010900     88  WS-IS-SPF-FAILED            VALUE 'Y'.
011000 01  WS-DKIM-FAILED-SW         PIC  X(01) VALUE 'N'.
011100     88  WS-IS-DKIM-FAILED           VALUE 'Y'.
011200
011300*****************************************************************
011400* Grand totals.                                                  *
011500*****************************************************************
011600 01  WS-TOTAL-REPORTS          PIC S9(07) COMP VALUE ZEROES.
011700 01  WS-SPF-FAIL-COUNT         PIC S9(07) COMP VALUE ZEROES.
011800 01  WS-DKIM-FAIL-COUNT        PIC S9(07) COMP VALUE ZEROES.
011900 01  WS-BOTH-FAIL-COUNT        PIC S9(07) COMP VALUE ZEROES.
012000
012100 01  WS-DATE-RANGE-START       PIC  X(20) VALUE SPACES.
012200 01  WS-DATE-RANGE-END         PIC  X(20) VALUE SPACES.
012300 01  WS-DATE-RANGE-SET-SW      PIC  X(01) VALUE 'N'.
012400     88  WS-DATE-RANGE-IS-SET        VALUE 'Y'.
012500
012600*****************************************************************
012700* Distinct-value and failure-count tables (bounded, overflow     *
012800* noted).                                                         *
012900*****************************************************************
013000 01  WS-TABLE-LIMIT            PIC S9(04) COMP VALUE 500.
013100
013200 01  WS-IP-COUNT               PIC S9(04) COMP VALUE ZEROES.
013300 01  WS-IP-OVERFLOW-SW         PIC  X(01) VALUE 'N'.
013400     88  WS-IP-OVERFLOW              VALUE 'Y'.
013500 01  WS-IP-TABLE.
013600     02  WS-IP-ENTRY OCCURS 500 TIMES.
013700         05  WS-IP-KEY          PIC  X(39).
013800         05  WS-IP-FAIL-COUNT   PIC S9(07) COMP.
013900
014000 01  WS-DOMAIN-COUNT           PIC S9(04) COMP VALUE ZEROES.
014100 01  WS-DOMAIN-OVERFLOW-SW     PIC  X(01) VALUE 'N'.
014200     88  WS-DOMAIN-OVERFLOW          VALUE 'Y'.
014300 01  WS-DOMAIN-TABLE.
014400     02  WS-DOMAIN-ENTRY OCCURS 500 TIMES.
014500         05  WS-DOMAIN-KEY       PIC  X(30).
014600         05  WS-DOMAIN-FAIL-COUNT PIC S9(07) COMP.
014700
014800 01  WS-SUB                    PIC S9(04) COMP VALUE ZEROES.
014900 01  WS-SUB2                   PIC S9(04) COMP VALUE ZEROES.
015000 01  WS-FOUND-SW               PIC  X(01) VALUE 'N'.
015100     88  WS-KEY-FOUND                VALUE 'Y'.
015200 01  WS-SWAP-SW                PIC  X(01) VALUE 'N'.
015300     88  WS-A-SWAP-HAPPENED          VALUE 'Y'.
015400 01  WS-SWAP-KEY39             PIC  X(39) VALUE SPACES.
015500 01  WS-SWAP-KEY30             PIC  X(30) VALUE SPACES.
015600 01  WS-SWAP-COUNT             PIC S9(07) COMP VALUE ZEROES.
015700
015800*****************************************************************
015900* Defaulted working copy of the current input record.           *
016000*****************************************************************
016100 01  WK-FEEDBACK-TYPE          PIC  X(15) VALUE SPACES.
016200 01  WK-REPORTED-DOMAIN        PIC  X(30) VALUE SPACES.
016300 01  WK-ARRIVAL-DATE           PIC  X(20) VALUE SPACES.
016400 01  WK-HDR-FROM               PIC  X(40) VALUE SPACES.
016500 01  WK-HDR-TO                 PIC  X(40) VALUE SPACES.
016600 01  WK-HDR-SUBJECT            PIC  X(40) VALUE SPACES.
016700 01  WK-DMARC-POLICY           PIC  X(10) VALUE SPACES.
016800 01  WK-AUTH-RESULTS           PIC  X(60) VALUE SPACES.
016900 01  WK-DELIVERY-RESULT        PIC  X(15) VALUE SPACES.
017000
017100*****************************************************************
017200* Print-line layouts.                                            *
017300*****************************************************************
017400 01  WS-RUN-DATE.
017500     02  WS-RUN-CCYY            PIC  9(04).
017600     02  WS-RUN-MM              PIC  9(02).
017700     02  WS-RUN-DD              PIC  9(02).
017800     02  FILLER                 PIC  X(02) VALUE SPACES.
017900 01  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
018000     02  WS-RUN-CC              PIC  9(02).
018100     02  WS-RUN-YY               PIC  9(02).
018200     02  WS-RUN-MMDD             PIC  9(04).
018300     02  FILLER                  PIC  X(02).
018400
018500 01  WS-RUN-TIME.
018600     02  WS-RUN-HH               PIC  9(02).
018700     02  WS-RUN-MN               PIC  9(02).
018800     02  WS-RUN-SS               PIC  9(02).
018900     02  WS-RUN-HS               PIC  9(02).
019000     02  FILLER                  PIC  X(02) VALUE SPACES.
019100 01  WS-RUN-TIME-R REDEFINES WS-RUN-TIME.
019200     02  WS-RUN-HHMN             PIC  9(04).
019300     02  WS-RUN-SSHS             PIC  9(04).
019400     02  FILLER                  PIC  X(02).
019500
019600 01  WS-PROC-STAMP              PIC  X(19) VALUE SPACES.
019700
019800 01  WS-HEAD-LINE.
019900     02  WS-HL-TITLE            PIC  X(40) VALUE SPACES.
020000     02  FILLER                 PIC  X(92) VALUE SPACES.
020100 01  WS-HEAD-ALT REDEFINES WS-HEAD-LINE.
020200     02  FILLER                 PIC  X(132).
020300
020400 01  WS-SUMMARY-LINE.
020500     02  WS-SL-LABEL            PIC  X(32) VALUE SPACES.
020600     02  WS-SL-VALUE            PIC  X(20) VALUE SPACES.
020700     02  FILLER                 PIC  X(80) VALUE SPACES.
020800
020900 01  WS-DETAIL-LINE.
021000     02  DL-REPORT-ID            PIC  X(10) VALUE SPACES.
021100     02  FILLER                  PIC  X(01) VALUE SPACES.
021200     02  DL-SOURCE-IP            PIC  X(16) VALUE SPACES.
021300     02  FILLER                  PIC  X(01) VALUE SPACES.
021400     02  DL-DOMAIN               PIC  X(12) VALUE SPACES.
021500     02  FILLER                  PIC  X(01) VALUE SPACES.
021600     02  DL-AUTH-FAIL            PIC  X(10) VALUE SPACES.
021700     02  FILLER                  PIC  X(01) VALUE SPACES.
021800     02  DL-DELIVERY             PIC  X(10) VALUE SPACES.
021900     02  FILLER                  PIC  X(01) VALUE SPACES.
022000     02  DL-HDR-FROM             PIC  X(16) VALUE SPACES.
022100     02  FILLER                  PIC  X(01) VALUE SPACES.
022200     02  DL-SUBJECT              PIC  X(18) VALUE SPACES.
022300     02  FILLER                  PIC  X(01) VALUE SPACES.
022400     02  DL-ARRIVAL              PIC  X(20) VALUE SPACES.
022500     02  FILLER                  PIC  X(01) VALUE SPACES.
022600     02  DL-POLICY               PIC  X(10) VALUE SPACES.
022700     02  FILLER                  PIC  X(02) VALUE SPACES.
022800
022900 01  WS-FAILBYKEY-LINE.
023000     02  FL-KEY                  PIC  X(39) VALUE SPACES.
023100     02  FILLER                  PIC  X(02) VALUE SPACES.
023200     02  FL-COUNT                PIC  ZZZZZZ9.
023300     02  FILLER                  PIC  X(84) VALUE SPACES.
023400
023500 01  WS-COUNT-EDIT              PIC  ZZZZZZZ9.
023600
023700     COPY DMRCRUF.
023800
023900 PROCEDURE DIVISION.
024000
024100*****************************************************************
024200* Main process.                                                 *
024300*****************************************************************
024400     PERFORM 1000-OPEN-MAIN-FILES    THRU 1000-EXIT.
024500     PERFORM 2000-READ-RUF           THRU 2000-EXIT.
024600     PERFORM 3000-EDIT-RUF-RECORD    THRU 3000-EXIT
024700         UNTIL WS-END-OF-INPUT.
024800     PERFORM 7000-SORT-FAILURE-TABLES THRU 7000-EXIT.
024900     PERFORM 8000-PRINT-REPORT       THRU 8000-EXIT.
025000     PERFORM 8700-PRINT-CONSOLE-SUMMARY THRU 8700-EXIT.
025100     PERFORM 1100-CLOSE-MAIN-FILES   THRU 1100-EXIT.
025200     GOBACK.
025300
025400*****************************************************************
025500* Open RUF-INPUT, RUF-REPORT, and the two scratch work files.   *
025600*****************************************************************
025700 1000-OPEN-MAIN-FILES.
025800     OPEN INPUT  RUF-INPUT.
025900     OPEN OUTPUT RUF-REPORT.
026000     OPEN OUTPUT WORK-SPF.
026100     OPEN OUTPUT WORK-DKIM.
026200
026300 1000-EXIT.
026400     EXIT.
026500
026600 1100-CLOSE-MAIN-FILES.
026700     CLOSE RUF-INPUT.
026800     CLOSE RUF-REPORT.
026900     CLOSE WORK-SPF.
027000     CLOSE WORK-DKIM.
027100
027200 1100-EXIT.
027300     EXIT.
027400
027500*****************************************************************
027600* Read one RUF forensic record.                                  *
027700*****************************************************************
027800 2000-READ-RUF.
027900     READ RUF-INPUT INTO DMRC-RUF-RECORD
028000         AT END
028100             MOVE 'Y'      TO WS-EOF-SW.
028200
028300 2000-EXIT.
028400     EXIT.
028500
028600*****************************************************************
028700* Apply field defaults, derive SPF/DKIM failure flags, stamp     *
028800* the record with the processing date/time, roll the grand       *
028900* totals, track the Arrival-Date range, track distinct IPs and   *
029000* domains, roll the per-key failure counts, spool SPF/DKIM        *
029100* failures to the scratch work files, and read the next record.  *
029200*****************************************************************
029300 3000-EDIT-RUF-RECORD.
029400     ADD 1                       TO WS-TOTAL-REPORTS.
029500
029600     MOVE RUF-FEEDBACK-TYPE       TO WK-FEEDBACK-TYPE.
029700     MOVE RUF-REPORTED-DOMAIN     TO WK-REPORTED-DOMAIN.
029800     MOVE RUF-ARRIVAL-DATE        TO WK-ARRIVAL-DATE.
029900     MOVE RUF-HDR-FROM            TO WK-HDR-FROM.
030000     MOVE RUF-HDR-TO              TO WK-HDR-TO.
030100     MOVE RUF-HDR-SUBJECT         TO WK-HDR-SUBJECT.
030200     MOVE RUF-DMARC-POLICY        TO WK-DMARC-POLICY.
030300     MOVE RUF-AUTH-RESULTS        TO WK-AUTH-RESULTS.
030400     MOVE RUF-DELIVERY-RESULT     TO WK-DELIVERY-RESULT.
030500
030600     IF  WK-FEEDBACK-TYPE = SPACES
030700         MOVE 'auth-failure'      TO WK-FEEDBACK-TYPE.
030800     IF  WK-REPORTED-DOMAIN = SPACES
030900         MOVE 'Unknown'           TO WK-REPORTED-DOMAIN.
031000     IF  WK-ARRIVAL-DATE = SPACES
031100         MOVE 'Unknown'           TO WK-ARRIVAL-DATE.
031200     IF  WK-HDR-FROM = SPACES
031300         MOVE 'Unknown'           TO WK-HDR-FROM.
031400     IF  WK-HDR-TO = SPACES
031500         MOVE 'Unknown'           TO WK-HDR-TO.
031600     IF  WK-HDR-SUBJECT = SPACES
031700         MOVE 'Unknown'           TO WK-HDR-SUBJECT.
031800     IF  WK-DMARC-POLICY = SPACES
031900         MOVE 'Unknown'           TO WK-DMARC-POLICY.
032000     IF  WK-DELIVERY-RESULT = SPACES
032100         MOVE 'Unknown'           TO WK-DELIVERY-RESULT.
032200
032300     PERFORM 9200-STAMP-NOW        THRU 9200-EXIT.
032400
032500     MOVE 'N'                     TO WS-SPF-FAILED-SW
032600                                      WS-DKIM-FAILED-SW.
032700     INSPECT RUF-AUTH-FAILURE CONVERTING
032800         'SPFDKIM' TO 'spfdkim'.
032900     PERFORM 3010-SCAN-FOR-SPF     THRU 3010-EXIT.
033000     PERFORM 3020-SCAN-FOR-DKIM    THRU 3020-EXIT.
033100
033200     IF  WS-IS-SPF-FAILED
033300         ADD 1                     TO WS-SPF-FAIL-COUNT
033400         WRITE WORK-SPF-REC  FROM RUF-INPUT-REC.
033500     IF  WS-IS-DKIM-FAILED
033600         ADD 1                     TO WS-DKIM-FAIL-COUNT
033700         WRITE WORK-DKIM-REC FROM RUF-INPUT-REC.
033800     IF  WS-IS-SPF-FAILED AND WS-IS-DKIM-FAILED
033900         ADD 1                     TO WS-BOTH-FAIL-COUNT.
034000
034100     PERFORM 3100-TRACK-DATE-RANGE  THRU 3100-EXIT.
034200     PERFORM 3200-TRACK-DISTINCT    THRU 3200-EXIT.
034300     PERFORM 3300-ACCUM-FAIL-COUNTS THRU 3300-EXIT.
034400     PERFORM 2000-READ-RUF          THRU 2000-EXIT.
034500
034600 3000-EXIT.
034700     EXIT.
034800
034900*****************************************************************
035000* Case-insensitive containment check for 'spf' / 'dkim' within   *
035100* the failure-type text (tallies every occurrence; any hit      *
035200* sets the flag).  A WS-copy is uppercased so the check does     *
035300* not disturb the stored original text.                          *
035400*****************************************************************
035500 3010-SCAN-FOR-SPF.
035600     MOVE ZEROES                   TO WS-SUB.
035700     INSPECT RUF-AUTH-FAILURE TALLYING WS-SUB
035800         FOR ALL 'spf'.
035900     IF  WS-SUB > ZEROES
036000         MOVE 'Y'                  TO WS-SPF-FAILED-SW.
036100
036200 3010-EXIT.
036300     EXIT.
036400
036500 3020-SCAN-FOR-DKIM.
036600     MOVE ZEROES                   TO WS-SUB.
036700     INSPECT RUF-AUTH-FAILURE TALLYING WS-SUB
036800         FOR ALL 'dkim'.
036900     IF  WS-SUB > ZEROES
037000         MOVE 'Y'                  TO WS-DKIM-FAILED-SW.
037100
037200 3020-EXIT.
037300     EXIT.
037400
037500*****************************************************************
037600* Track minimum/maximum Arrival-Date by plain text comparison.  *
037700*****************************************************************
037800 3100-TRACK-DATE-RANGE.
037900     IF  NOT WS-DATE-RANGE-IS-SET
038000         MOVE WK-ARRIVAL-DATE       TO WS-DATE-RANGE-START
038100         MOVE WK-ARRIVAL-DATE       TO WS-DATE-RANGE-END
038200         MOVE 'Y'                   TO WS-DATE-RANGE-SET-SW
038300     ELSE
038400         IF  WK-ARRIVAL-DATE < WS-DATE-RANGE-START
038500             MOVE WK-ARRIVAL-DATE   TO WS-DATE-RANGE-START
038600         END-IF
038700         IF  WK-ARRIVAL-DATE > WS-DATE-RANGE-END
038800             MOVE WK-ARRIVAL-DATE   TO WS-DATE-RANGE-END
038900         END-IF.
039000
039100 3100-EXIT.
039200     EXIT.
039300
039400*****************************************************************
039500* Track distinct Source-IP and Reported-Domain values.           *
039600*****************************************************************
039700 3200-TRACK-DISTINCT.
039800     MOVE 'N'                      TO WS-FOUND-SW.
039900     PERFORM 3201-SCAN-IP-TABLE    THRU 3201-EXIT
040000         VARYING WS-SUB FROM 1 BY 1
040100         UNTIL WS-SUB > WS-IP-COUNT OR WS-KEY-FOUND.
040200     IF  NOT WS-KEY-FOUND
040300         IF  WS-IP-COUNT < WS-TABLE-LIMIT
040400             ADD 1                  TO WS-IP-COUNT
040500             MOVE RUF-SOURCE-IP     TO
040600                 WS-IP-KEY (WS-IP-COUNT)
040700             MOVE ZEROES            TO
040800                 WS-IP-FAIL-COUNT (WS-IP-COUNT)
040900         ELSE
041000             MOVE 'Y'               TO WS-IP-OVERFLOW-SW.
041100
041200     MOVE 'N'                      TO WS-FOUND-SW.
041300     PERFORM 3202-SCAN-DOMAIN-TABLE THRU 3202-EXIT
041400         VARYING WS-SUB FROM 1 BY 1
041500         UNTIL WS-SUB > WS-DOMAIN-COUNT OR WS-KEY-FOUND.
041600     IF  NOT WS-KEY-FOUND
041700         IF  WS-DOMAIN-COUNT < WS-TABLE-LIMIT
041800             ADD 1                  TO WS-DOMAIN-COUNT
041900             MOVE WK-REPORTED-DOMAIN TO
042000                 WS-DOMAIN-KEY (WS-DOMAIN-COUNT)
042100             MOVE ZEROES            TO
042200                 WS-DOMAIN-FAIL-COUNT (WS-DOMAIN-COUNT)
042300         ELSE
042400             MOVE 'Y'               TO WS-DOMAIN-OVERFLOW-SW.
042500
042600 3200-EXIT.
042700     EXIT.
042800
042900 3201-SCAN-IP-TABLE.
043000     IF  WS-IP-KEY (WS-SUB) = RUF-SOURCE-IP
043100         MOVE 'Y'                   TO WS-FOUND-SW.
043200
043300 3201-EXIT.
043400     EXIT.
043500
043600 3202-SCAN-DOMAIN-TABLE.
043700     IF  WS-DOMAIN-KEY (WS-SUB) = WK-REPORTED-DOMAIN
043800         MOVE 'Y'                   TO WS-FOUND-SW.
043900
044000 3202-EXIT.
044100     EXIT.
044200
044300*****************************************************************
044400* Roll this record's failure into its Source-IP and Reported-   *
044500* Domain entries (every RUF record is itself a failure report). *
044600*****************************************************************
044700 3300-ACCUM-FAIL-COUNTS.
044800     MOVE 'N'                       TO WS-FOUND-SW.
044900     PERFORM 3201-SCAN-IP-TABLE     THRU 3201-EXIT
045000         VARYING WS-SUB FROM 1 BY 1
045100         UNTIL WS-SUB > WS-IP-COUNT OR WS-KEY-FOUND.
045200     IF  WS-KEY-FOUND
045300         ADD 1                      TO WS-IP-FAIL-COUNT (WS-SUB).
045400
045500     MOVE 'N'                       TO WS-FOUND-SW.
045600     PERFORM 3202-SCAN-DOMAIN-TABLE THRU 3202-EXIT
045700         VARYING WS-SUB FROM 1 BY 1
045800         UNTIL WS-SUB > WS-DOMAIN-COUNT OR WS-KEY-FOUND.
045900     IF  WS-KEY-FOUND
046000         ADD 1                      TO
046100             WS-DOMAIN-FAIL-COUNT (WS-SUB).
046200
046300 3300-EXIT.
046400     EXIT.
046500
046600*****************************************************************
046700* Exchange-sort both failure-count tables into descending       *
046800* order by count, for the FAILURES BY IP / FAILURES BY DOMAIN    *
046900* sections.                                                      *
047000*****************************************************************
047100 7000-SORT-FAILURE-TABLES.
047200     PERFORM 7100-SORT-IP-TABLE      THRU 7100-EXIT.
047300     PERFORM 7200-SORT-DOMAIN-TABLE  THRU 7200-EXIT.
047400
047500 7000-EXIT.
047600     EXIT.
047700
047800 7100-SORT-IP-TABLE.
047900     MOVE 'Y'                        TO WS-SWAP-SW.
048000     PERFORM 7110-IP-PASS  THRU 7110-EXIT
048100         UNTIL NOT WS-A-SWAP-HAPPENED.
048200
048300 7100-EXIT.
048400     EXIT.
048500
048600 7110-IP-PASS.
048700     MOVE 'N'                        TO WS-SWAP-SW.
048800     PERFORM 7111-IP-COMPARE  THRU 7111-EXIT
048900         VARYING WS-SUB FROM 1 BY 1
049000         UNTIL WS-SUB NOT < WS-IP-COUNT.
049100
049200 7110-EXIT.
049300     EXIT.
049400
049500 7111-IP-COMPARE.
049600     IF  WS-IP-FAIL-COUNT (WS-SUB) < WS-IP-FAIL-COUNT (WS-SUB + 1)
049700         MOVE WS-IP-KEY (WS-SUB)        TO WS-SWAP-KEY39
049800         MOVE WS-IP-FAIL-COUNT (WS-SUB) TO WS-SWAP-COUNT
049900         MOVE WS-IP-KEY (WS-SUB + 1)    TO WS-IP-KEY (WS-SUB)
050000         MOVE WS-IP-FAIL-COUNT (WS-SUB + 1)
050100                                        TO WS-IP-FAIL-COUNT (WS-SUB)
050200         MOVE WS-SWAP-KEY39             TO WS-IP-KEY (WS-SUB + 1)
050300         MOVE WS-SWAP-COUNT          TO WS-IP-FAIL-COUNT (WS-SUB + 1)
050400         MOVE 'Y'                       TO WS-SWAP-SW.
050500
050600 7111-EXIT.
050700     EXIT.
050800
050900 7200-SORT-DOMAIN-TABLE.
051000     MOVE 'Y'                        TO WS-SWAP-SW.
051100     PERFORM 7210-DOMAIN-PASS  THRU 7210-EXIT
051200         UNTIL NOT WS-A-SWAP-HAPPENED.
051300
051400 7200-EXIT.
051500     EXIT.
051600
051700 7210-DOMAIN-PASS.
051800     MOVE 'N'                        TO WS-SWAP-SW.
051900     PERFORM 7211-DOMAIN-COMPARE  THRU 7211-EXIT
052000         VARYING WS-SUB FROM 1 BY 1
052100         UNTIL WS-SUB NOT < WS-DOMAIN-COUNT.
052200
052300 7210-EXIT.
052400     EXIT.
052500
052600 7211-DOMAIN-COMPARE.
052700     IF  WS-DOMAIN-FAIL-COUNT (WS-SUB) <
052800                        WS-DOMAIN-FAIL-COUNT (WS-SUB + 1)
052900         MOVE WS-DOMAIN-KEY (WS-SUB)        TO WS-SWAP-KEY30
053000         MOVE WS-DOMAIN-FAIL-COUNT (WS-SUB) TO WS-SWAP-COUNT
053100         MOVE WS-DOMAIN-KEY (WS-SUB + 1)
053200                                     TO WS-DOMAIN-KEY (WS-SUB)
053300         MOVE WS-DOMAIN-FAIL-COUNT (WS-SUB + 1)
053400                             TO WS-DOMAIN-FAIL-COUNT (WS-SUB)
053500         MOVE WS-SWAP-KEY30          TO WS-DOMAIN-KEY (WS-SUB + 1)
053600         MOVE WS-SWAP-COUNT
053700                            TO WS-DOMAIN-FAIL-COUNT (WS-SUB + 1)
053800         MOVE 'Y'                       TO WS-SWAP-SW.
053900
054000 7211-EXIT.
054100     EXIT.
054200
054300*****************************************************************
054400* Drive the six print sections in order.                        *
054500*****************************************************************
054600 8000-PRINT-REPORT.
054700     PERFORM 8100-PRINT-SUMMARY          THRU 8100-EXIT.
054800     PERFORM 8200-PRINT-ALL              THRU 8200-EXIT.
054900     IF  WS-SPF-FAIL-COUNT > ZEROES
055000         PERFORM 8300-PRINT-SPF          THRU 8300-EXIT.
055100     IF  WS-DKIM-FAIL-COUNT > ZEROES
055200         PERFORM 8400-PRINT-DKIM         THRU 8400-EXIT.
055300     PERFORM 8500-PRINT-FAIL-BY-IP       THRU 8500-EXIT.
055400     PERFORM 8600-PRINT-FAIL-BY-DOMAIN   THRU 8600-EXIT.
055500
055600 8000-EXIT.
055700     EXIT.
055800
055900*****************************************************************
056000* SUMMARY section.                                               *
056100*****************************************************************
056200 8100-PRINT-SUMMARY.
056300     MOVE SPACES                  TO WS-HEAD-LINE.
056400     MOVE '*** RUF ANALYSIS -- SUMMARY ***' TO WS-HL-TITLE.
056500     WRITE RUF-REPORT-REC FROM WS-HEAD-LINE.
056600
056700     MOVE SPACES                  TO WS-SUMMARY-LINE.
056800     MOVE 'Total Forensic Reports'        TO WS-SL-LABEL.
056900     MOVE WS-TOTAL-REPORTS                TO WS-COUNT-EDIT.
057000     MOVE WS-COUNT-EDIT                   TO WS-SL-VALUE.
057100     WRITE RUF-REPORT-REC FROM WS-SUMMARY-LINE.
057200
057300     MOVE SPACES                  TO WS-SUMMARY-LINE.
057400     MOVE 'Unique Source IPs'             TO WS-SL-LABEL.
057500     MOVE WS-IP-COUNT                     TO WS-COUNT-EDIT.
057600     MOVE WS-COUNT-EDIT                   TO WS-SL-VALUE.
057700     WRITE RUF-REPORT-REC FROM WS-SUMMARY-LINE.
057800
057900     MOVE SPACES                  TO WS-SUMMARY-LINE.
058000     MOVE 'Unique Domains'                TO WS-SL-LABEL.
058100     MOVE WS-DOMAIN-COUNT                 TO WS-COUNT-EDIT.
058200     MOVE WS-COUNT-EDIT                   TO WS-SL-VALUE.
058300     WRITE RUF-REPORT-REC FROM WS-SUMMARY-LINE.
058400
058500     MOVE SPACES                  TO WS-SUMMARY-LINE.
058600     MOVE 'SPF Failures'                  TO WS-SL-LABEL.
058700     MOVE WS-SPF-FAIL-COUNT               TO WS-COUNT-EDIT.
058800     MOVE WS-COUNT-EDIT                   TO WS-SL-VALUE.
058900     WRITE RUF-REPORT-REC FROM WS-SUMMARY-LINE.
059000
059100     MOVE SPACES                  TO WS-SUMMARY-LINE.
059200     MOVE 'DKIM Failures'                 TO WS-SL-LABEL.
059300     MOVE WS-DKIM-FAIL-COUNT              TO WS-COUNT-EDIT.
059400     MOVE WS-COUNT-EDIT                   TO WS-SL-VALUE.
059500     WRITE RUF-REPORT-REC FROM WS-SUMMARY-LINE.
059600
059700     MOVE SPACES                  TO WS-SUMMARY-LINE.
059800     MOVE 'Both Failed'                   TO WS-SL-LABEL.
059900     MOVE WS-BOTH-FAIL-COUNT              TO WS-COUNT-EDIT.
060000     MOVE WS-COUNT-EDIT                   TO WS-SL-VALUE.
060100     WRITE RUF-REPORT-REC FROM WS-SUMMARY-LINE.
060200
060300     MOVE SPACES                  TO WS-SUMMARY-LINE.
060400     MOVE 'Date Range Start'              TO WS-SL-LABEL.
060500     IF  WS-DATE-RANGE-IS-SET
060600         MOVE WS-DATE-RANGE-START          TO WS-SL-VALUE
060700     ELSE
060800         MOVE 'Unknown'                     TO WS-SL-VALUE.
060900     WRITE RUF-REPORT-REC FROM WS-SUMMARY-LINE.
061000
061100     MOVE SPACES                  TO WS-SUMMARY-LINE.
061200     MOVE 'Date Range End'                TO WS-SL-LABEL.
061300     IF  WS-DATE-RANGE-IS-SET
061400         MOVE WS-DATE-RANGE-END             TO WS-SL-VALUE
061500     ELSE
061600         MOVE 'Unknown'                     TO WS-SL-VALUE.
061700     WRITE RUF-REPORT-REC FROM WS-SUMMARY-LINE.
061800
061900 8100-EXIT.
062000     EXIT.
062100
062200*****************************************************************
062300* ALL FORENSIC REPORTS section -- re-reads RUF-INPUT from the   *
062400* top.                                                           *
062500*****************************************************************
062600 8200-PRINT-ALL.
062700     MOVE SPACES                  TO WS-HEAD-LINE.
062800     MOVE '*** RUF ANALYSIS -- ALL FORENSIC REPORTS ***'
062900                                   TO WS-HL-TITLE.
063000     WRITE RUF-REPORT-REC FROM WS-HEAD-LINE.
063100
063200     CLOSE RUF-INPUT.
063300     OPEN INPUT RUF-INPUT.
063400     MOVE 'N'                      TO WS-EOF-SW.
063500     PERFORM 2000-READ-RUF         THRU 2000-EXIT.
063600     PERFORM 8210-PRINT-ALL-LINE   THRU 8210-EXIT
063700         UNTIL WS-END-OF-INPUT.
063800
063900 8200-EXIT.
064000     EXIT.
064100
064200 8210-PRINT-ALL-LINE.
064300     PERFORM 8900-BUILD-DETAIL-LINE THRU 8900-EXIT.
064400     WRITE RUF-REPORT-REC FROM WS-DETAIL-LINE.
064500     PERFORM 2000-READ-RUF          THRU 2000-EXIT.
064600
064700 8210-EXIT.
064800     EXIT.
064900
065000*****************************************************************
065100* SPF FAILURES section -- replays the WORK-SPF scratch file.    *
065200*****************************************************************
065300 8300-PRINT-SPF.
065400     MOVE SPACES                  TO WS-HEAD-LINE.
065500     MOVE '*** RUF ANALYSIS -- SPF FAILURES ***' TO WS-HL-TITLE.
065600     WRITE RUF-REPORT-REC FROM WS-HEAD-LINE.
065700
065800     CLOSE WORK-SPF.
065900     OPEN INPUT WORK-SPF.
066000     MOVE 'N'                     TO WS-EOF-SW.
066100     READ WORK-SPF INTO DMRC-RUF-RECORD
066200         AT END MOVE 'Y' TO WS-EOF-SW.
066300     PERFORM 8310-PRINT-WORK-LINE THRU 8310-EXIT
066400         UNTIL WS-END-OF-INPUT.
066500     CLOSE WORK-SPF.
066600     OPEN OUTPUT WORK-SPF.
066700
066800 8300-EXIT.
066900     EXIT.
067000
067100 8310-PRINT-WORK-LINE.
067200     PERFORM 8900-BUILD-DETAIL-LINE THRU 8900-EXIT.
067300     WRITE RUF-REPORT-REC FROM WS-DETAIL-LINE.
067400     READ WORK-SPF INTO DMRC-RUF-RECORD
067500         AT END MOVE 'Y' TO WS-EOF-SW.
067600
067700 8310-EXIT.
067800     EXIT.
067900
068000*****************************************************************
068100* DKIM FAILURES section -- replays the WORK-DKIM scratch file.  *
068200*****************************************************************
068300 8400-PRINT-DKIM.
068400     MOVE SPACES                  TO WS-HEAD-LINE.
068500     MOVE '*** RUF ANALYSIS -- DKIM FAILURES ***' TO WS-HL-TITLE.
068600     WRITE RUF-REPORT-REC FROM WS-HEAD-LINE.
068700
068800     CLOSE WORK-DKIM.
068900     OPEN INPUT WORK-DKIM.
069000     MOVE 'N'                     TO WS-EOF-SW.
069100     READ WORK-DKIM INTO DMRC-RUF-RECORD
069200         AT END MOVE 'Y' TO WS-EOF-SW.
069300     PERFORM 8410-PRINT-WORK-LINE THRU 8410-EXIT
069400         UNTIL WS-END-OF-INPUT.
069500     CLOSE WORK-DKIM.
069600     OPEN OUTPUT WORK-DKIM.
069700
069800 8400-EXIT.
069900     EXIT.
070000
070100 8410-PRINT-WORK-LINE.
070200     PERFORM 8900-BUILD-DETAIL-LINE THRU 8900-EXIT.
070300     WRITE RUF-REPORT-REC FROM WS-DETAIL-LINE.
070400     READ WORK-DKIM INTO DMRC-RUF-RECORD
070500         AT END MOVE 'Y' TO WS-EOF-SW.
070600
070700 8410-EXIT.
070800     EXIT.
070900
071000*****************************************************************
071100* FAILURES BY IP section -- table is already sorted descending. *
071200*****************************************************************
071300 8500-PRINT-FAIL-BY-IP.
071400     MOVE SPACES                  TO WS-HEAD-LINE.
071500     MOVE '*** RUF ANALYSIS -- FAILURES BY IP ***' TO WS-HL-TITLE.
071600     WRITE RUF-REPORT-REC FROM WS-HEAD-LINE.
071700
071800     PERFORM 8510-PRINT-ONE-IP-LINE THRU 8510-EXIT
071900         VARYING WS-SUB FROM 1 BY 1
072000         UNTIL WS-SUB > WS-IP-COUNT.
072100
072200 8500-EXIT.
072300     EXIT.
072400
072500 8510-PRINT-ONE-IP-LINE.
072600     MOVE SPACES                   TO WS-FAILBYKEY-LINE.
072700     MOVE WS-IP-KEY (WS-SUB)       TO FL-KEY.
072800     MOVE WS-IP-FAIL-COUNT (WS-SUB) TO FL-COUNT.
072900     WRITE RUF-REPORT-REC FROM WS-FAILBYKEY-LINE.
073000
073100 8510-EXIT.
073200     EXIT.
073300
073400*****************************************************************
073500* FAILURES BY DOMAIN section -- table is already sorted         *
073600* descending.                                                    *
073700*****************************************************************
073800 8600-PRINT-FAIL-BY-DOMAIN.
073900     MOVE SPACES                  TO WS-HEAD-LINE.
074000     MOVE '*** RUF ANALYSIS -- FAILURES BY DOMAIN ***'
074100                                   TO WS-HL-TITLE.
074200     WRITE RUF-REPORT-REC FROM WS-HEAD-LINE.
074300
074400     PERFORM 8610-PRINT-ONE-DOM-LINE THRU 8610-EXIT
074500         VARYING WS-SUB FROM 1 BY 1
074600         UNTIL WS-SUB > WS-DOMAIN-COUNT.
074700
074800 8600-EXIT.
074900     EXIT.
075000
075100 8610-PRINT-ONE-DOM-LINE.
075200     MOVE SPACES                      TO WS-FAILBYKEY-LINE.
075300     MOVE WS-DOMAIN-KEY (WS-SUB)      TO FL-KEY.
075400     MOVE WS-DOMAIN-FAIL-COUNT (WS-SUB) TO FL-COUNT.
075500     WRITE RUF-REPORT-REC FROM WS-FAILBYKEY-LINE.
075600
075700 8610-EXIT.
075800     EXIT.
075900
076000*****************************************************************
076100* Build one ALL/SPF/DKIM detail line from whichever record is   *
076200* currently in DMRC-RUF-RECORD, applying the same defaults as   *
076300* 3000-EDIT-RUF-RECORD.                                          *
076400*****************************************************************
076500 8900-BUILD-DETAIL-LINE.
076600     MOVE SPACES                   TO WS-DETAIL-LINE.
076700
076800     MOVE RUF-REPORTED-DOMAIN       TO WK-REPORTED-DOMAIN.
076900     MOVE RUF-DELIVERY-RESULT       TO WK-DELIVERY-RESULT.
077000     MOVE RUF-HDR-FROM              TO WK-HDR-FROM.
077100     MOVE RUF-HDR-SUBJECT           TO WK-HDR-SUBJECT.
077200     MOVE RUF-ARRIVAL-DATE          TO WK-ARRIVAL-DATE.
077300     MOVE RUF-DMARC-POLICY          TO WK-DMARC-POLICY.
077400     IF  WK-REPORTED-DOMAIN = SPACES
077500         MOVE 'Unknown'              TO WK-REPORTED-DOMAIN.
077600     IF  WK-DELIVERY-RESULT = SPACES
077700         MOVE 'Unknown'              TO WK-DELIVERY-RESULT.
077800     IF  WK-HDR-FROM = SPACES
077900         MOVE 'Unknown'              TO WK-HDR-FROM.
078000     IF  WK-HDR-SUBJECT = SPACES
078100         MOVE 'Unknown'              TO WK-HDR-SUBJECT.
078200     IF  WK-ARRIVAL-DATE = SPACES
078300         MOVE 'Unknown'              TO WK-ARRIVAL-DATE.
078400     IF  WK-DMARC-POLICY = SPACES
078500         MOVE 'Unknown'              TO WK-DMARC-POLICY.
078600
078700     MOVE RUF-REPORT-ID (1:10)        TO DL-REPORT-ID.
078800     MOVE RUF-SOURCE-IP (1:16)        TO DL-SOURCE-IP.
078900     MOVE WK-REPORTED-DOMAIN (1:12)   TO DL-DOMAIN.
079000     MOVE RUF-AUTH-FAILURE (1:10)     TO DL-AUTH-FAIL.
079100     MOVE WK-DELIVERY-RESULT (1:10)   TO DL-DELIVERY.
079200     MOVE WK-HDR-FROM (1:16)          TO DL-HDR-FROM.
079300     MOVE WK-HDR-SUBJECT (1:18)       TO DL-SUBJECT.
079400     MOVE WK-ARRIVAL-DATE              TO DL-ARRIVAL.
079500     MOVE WK-DMARC-POLICY (1:10)      TO DL-POLICY.
079600
079700 8900-EXIT.
079800     EXIT.
079900
080000*****************************************************************
080100* Console/log headline repeat and overflow warning.              *
080200*****************************************************************
080300 8700-PRINT-CONSOLE-SUMMARY.
080400     DISPLAY 'DMRC030 REPORTS=' WS-TOTAL-REPORTS
080500         ' SPF-FAIL=' WS-SPF-FAIL-COUNT
080600         ' DKIM-FAIL=' WS-DKIM-FAIL-COUNT
080700         ' BOTH-FAIL=' WS-BOTH-FAIL-COUNT.
080800     DISPLAY 'DMRC030 LAST RECORD PROCESSED AT ' WS-PROC-STAMP.
080900     IF  WS-IP-OVERFLOW OR WS-DOMAIN-OVERFLOW
081000         DISPLAY
081100          'DMRC030 WARNING -- one or more distinct-key tables'
081200         DISPLAY
081300          'DMRC030 WARNING -- reached the 500-entry capacity'.
081400
081500 8700-EXIT.
081600     EXIT.
081700
081800*****************************************************************
081900* Stamp the current record with the processing date/time.       *
082000*****************************************************************
082100 9200-STAMP-NOW.
082200     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.
082300     ACCEPT WS-RUN-TIME FROM TIME.
082400     MOVE SPACES                   TO WS-PROC-STAMP.
082500     STRING WS-RUN-CCYY                DELIMITED BY SIZE
082600            '-'                        DELIMITED BY SIZE
082700            WS-RUN-MM                  DELIMITED BY SIZE
082800            '-'                        DELIMITED BY SIZE
082900            WS-RUN-DD                  DELIMITED BY SIZE
083000            ' '                        DELIMITED BY SIZE
083100            WS-RUN-HH                  DELIMITED BY SIZE
083200            ':'                        DELIMITED BY SIZE
083300            WS-RUN-MN                  DELIMITED BY SIZE
083400            ':'                        DELIMITED BY SIZE
083500            WS-RUN-SS                  DELIMITED BY SIZE
083600         INTO WS-PROC-STAMP.
083700
083800 9200-EXIT.
083900     EXIT.
