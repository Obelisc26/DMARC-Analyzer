000100*****************************************************************
000200* DMRC FORENSIC (RUF) record definition.                        *
000300*                                                                *
000400* One occurrence per individual message reported as an          *
000500* authentication failure.  FILLER reserved at the tail for       *
000600* fields the provider may add without a record-length change.    *
000700*****************************************************************
000800 01  DMRC-RUF-RECORD.
000900     02  RUF-REPORT-ID          PIC  X(30).
001000     02  RUF-FEEDBACK-TYPE      PIC  X(15).
001100     02  RUF-USER-AGENT         PIC  X(30).
001200     02  RUF-SOURCE-IP          PIC  X(39).
001300     02  RUF-AUTH-RESULTS       PIC  X(60).
001400     02  RUF-DELIVERY-RESULT    PIC  X(15).
001500     02  RUF-AUTH-FAILURE       PIC  X(20).
001600     02  RUF-REPORTED-DOMAIN    PIC  X(30).
001700     02  RUF-ARRIVAL-DATE       PIC  X(20).
001800     02  RUF-HDR-FROM           PIC  X(40).
001900     02  RUF-HDR-TO             PIC  X(40).
002000     02  RUF-HDR-SUBJECT        PIC  X(40).
002100     02  RUF-DMARC-POLICY       PIC  X(10).
002200     02  FILLER                 PIC  X(11).
