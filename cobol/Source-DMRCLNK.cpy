000100*****************************************************************
000200* DMRC pipeline driver / classifier linkage parameter block.    *
000300*                                                                *
000400* DMRC000 passes this area on the CALL to DMRC010 so the         *
000500* classification counts can steer which analyzer stages run --   *
000600* the same shared-linkage pattern other batch programs in this   *
000700* shop use to pass control data across a CALL boundary.          *
000800*****************************************************************
000900 01  DMRC-PIPELINE-LINKAGE.
001000     02  LNK-RUA-COUNT          PIC S9(07) COMP VALUE ZEROES.
001100     02  LNK-RUF-COUNT          PIC S9(07) COMP VALUE ZEROES.
001200     02  LNK-UNCL-COUNT         PIC S9(07) COMP VALUE ZEROES.
001300     02  LNK-TOTAL-COUNT        PIC S9(07) COMP VALUE ZEROES.
001400     02  LNK-STREAM-SW          PIC  X(01) VALUE 'N'.
001500         88  LNK-STREAM-EMPTY        VALUE 'Y'.
001600     02  FILLER                 PIC  X(04) VALUE SPACES.
