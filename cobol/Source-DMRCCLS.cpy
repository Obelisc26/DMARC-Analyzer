000100*****************************************************************
000200* DMRC CLASSIFICATION signal record and disposition record.     *
000300*                                                                *
000400* CLS-xxx fields are pre-extracted facts about one incoming      *
000500* report (structural presence flags for XML input, keyword      *
000600* counts and free-text signals for HTML input).  The classifier  *
000700* business rules run against these facts -- no markup parsing    *
000800* happens in this program.                                       *
000900*****************************************************************
001000 01  DMRC-CLS-RECORD.
001100     02  CLS-FILE-NAME          PIC  X(50).
001200     02  CLS-FORMAT             PIC  X(04).
001300     02  CLS-HAS-METADATA       PIC  X(01).
001400     02  CLS-HAS-RECORD         PIC  X(01).
001500     02  CLS-HAS-AUTHFAIL       PIC  X(01).
001600     02  CLS-HAS-POLICY-PUB     PIC  X(01).
001700     02  CLS-HAS-ORIG-MSG       PIC  X(01).
001800     02  CLS-RUA-KEYWORDS       PIC  9(02).
001900     02  CLS-RUF-KEYWORDS       PIC  9(02).
002000     02  CLS-MANY-ROWS          PIC  X(01).
002100     02  CLS-HAS-MAIL-HDRS      PIC  X(01).
002200     02  FILLER                 PIC  X(135).
002300
002400*****************************************************************
002500* DMRC CLASSIFICATION disposition (output) record.               *
002600*****************************************************************
002700 01  DMRC-CLS-OUT-RECORD.
002800     02  CLS-OUT-FILE-NAME      PIC  X(50).
002900     02  CLS-OUT-CLASS          PIC  X(12).
