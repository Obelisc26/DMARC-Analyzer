000100 CBL XOPTS(COBOL2)
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID. DMRC010.
000400 AUTHOR.  Randall Frerking and Carl Osei.
000500 INSTALLATION.  DMRC - Domain Messaging Reliability Center.
000600 DATE-WRITTEN.  03/14/1991.
000700 DATE-COMPILED.
000800 SECURITY.  NONE.
000900*****************************************************************
001000*                                                               *
001100* DMRC - DMARC Report Analysis Batch.                           *
001200*                                                               *
001300* Report Classifier.                                             *
001400*                                                                *
001500* Reads the incoming report-signal stream (CLASS-INPUT), one     *
001600* record per report received overnight from mailbox providers,   *
001700* and routes each one to RUA, RUF, or UNCLASSIFIED using the     *
001800* structured (XML) presence-flag ladder for XML-format reports   *
001900* and a keyword/row-count score for HTML-format (free text)      *
002000* reports.  Writes a disposition record to CLASS-OUTPUT and      *
002100* rolls the three counters.  Called by DMRC000, which uses the   *
002200* counters (passed back on the linkage) to decide whether the    *
002300* RUA and/or RUF analyzer stages run at all.                     *
002400*                                                                *
002500* Date       UserID   Description                                *
002600* ---------- -------- ----------------------------------------- *
002700* 03/14/91   RFRERK   Original program.                    DM002*
002800* 09/02/91   RFRERK   Added empty-stream detection for      DM004*
002900*                     DMRC000's abort check.                DM004*
003000* 02/11/92   COSEI    Added the free-text keyword/row-count DM006*
003100*                     scored rule for HTML reports.         DM006*
003200* 07/30/94   RFRERK   Added file-name fallback for scored   DM014*
003300*                     ties (checks RUA keywords first).     DM014*
003400* 11/30/98   COSEI    Y2K -- no date fields in this program, DM019*
003500*                     reviewed, no change required.         DM019*
003600* 03/02/99   RFRERK   Ticket DM-0940 -- HAS-ORIG-MSG now      DM020*
003700*                     also routes a structured report to     DM020*
003800*                     RUF per the revised provider spec.     DM020*
003900* 06/18/03   COSEI    Any format other than XML/HTML, or a   DM031*
004000*                     record this stage cannot process, now  DM031*
004100*                     counts as UNCLASSIFIED rather than      DM031*
004200*                     being skipped.                          DM031*
004300*                                                               *
004400*****************************************************************
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SOURCE-COMPUTER.  IBM-370.
004800 OBJECT-COMPUTER.  IBM-370.
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM
005100     CLASS DMRC-NUMERIC-CLASS IS '0' THRU '9'
005200     UPSI-0 ON STAGE-RERUN-SW.
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500     SELECT CLASS-INPUT  ASSIGN TO CLSIN
005600         ORGANIZATION IS LINE SEQUENTIAL
005700         FILE STATUS IS FS-CLASS-INPUT.
005800     SELECT CLASS-OUTPUT ASSIGN TO CLSOUT
005900         ORGANIZATION IS LINE SEQUENTIAL
006000         FILE STATUS IS FS-CLASS-OUTPUT.
006100 DATA DIVISION.
006200 FILE SECTION.
006300 FD  CLASS-INPUT
006400     RECORD CONTAINS 200 CHARACTERS
006500     LABEL RECORDS ARE STANDARD.
006600 01  CLASS-INPUT-REC     PIC  X(200).
006700
006800 FD  CLASS-OUTPUT
006900     RECORD CONTAINS 62 CHARACTERS
007000     LABEL RECORDS ARE STANDARD.
007100 01  CLASS-OUTPUT-REC    PIC  X(62).
007200
007300 WORKING-STORAGE SECTION.
007400
007500*****************************************************************
007600* DEFINE LOCAL VARIABLES                                        *
007700*****************************************************************
007800 01  WS-PROGRAM-ID            PIC  X(08) VALUE 'DMRC010 '.
007900
008000 01  FS-CLASS-INPUT           PIC  X(02) VALUE '00'.
008100 01  FS-CLASS-OUTPUT          PIC  X(02) VALUE '00'.
008200
008300 01  WS-EOF-SW                PIC  X(01) VALUE 'N'.
008400     88  WS-END-OF-INPUT           VALUE 'Y'.
008500 01  WS-FIRST-RECORD-SW       PIC  X(01) VALUE 'Y'.
008600     88  WS-NO-RECORDS-YET         VALUE 'Y'.
008700
008800 01  STAGE-RERUN-SW           PIC  X(01) VALUE 'N'.
008900     88  STAGE-IS-RERUN            VALUE 'Y'.
009000
009100 01  WS-RUA-COUNT              PIC S9(07) COMP VALUE ZEROES.
009200 01  WS-RUF-COUNT              PIC S9(07) COMP VALUE ZEROES.
009300 01  WS-UNCL-COUNT             PIC S9(07) COMP VALUE ZEROES.
009400
009500 01  WS-RUA-SCORE              PIC S9(04) COMP VALUE ZEROES.
009600 01  WS-RUF-SCORE              PIC S9(04) COMP VALUE ZEROES.
009700 01  WS-TALLY                  PIC S9(04) COMP VALUE ZEROES.
009800
009900 01  WS-FORMAT-XML             PIC  X(04) VALUE 'XML '.
010000 01  WS-FORMAT-HTML            PIC  X(04) VALUE 'HTML'.
010100 01  WS-YES                    PIC  X(01) VALUE 'Y'.
010200
010300 01  WS-RUN-DATE.
010400     02  WS-RUN-CCYY           PIC  9(04).
010500     02  WS-RUN-MM             PIC  9(02).
010600     02  WS-RUN-DD             PIC  9(02).
010700     02  FILLER                PIC  X(02) VALUE SPACES.
010800 01  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
010900     02  WS-RUN-CC             PIC  9(02).
011000     02  WS-RUN-YY             PIC  9(02).
011100     02  WS-RUN-MMDD           PIC  9(04).
011200     02  FILLER                PIC  X(02).
011300
011400 01  WS-RUN-TIME.
011500     02  WS-RUN-HH             PIC  9(02).
011600     02  WS-RUN-MN             PIC  9(02).
011700     02  WS-RUN-SS             PIC  9(02).
011800     02  WS-RUN-HS             PIC  9(02).
011900     02  FILLER                PIC  X(02) VALUE SPACES.
012000 01  WS-RUN-TIME-R REDEFINES WS-RUN-TIME.
012100     02  WS-RUN-HHMN           PIC  9(04).
012200     02  WS-RUN-SSHS           PIC  9(04).
012300     02  FILLER                PIC  X(02).
012400
012500 01  WS-TOTALS-LINE.
012600     02  FILLER                PIC  X(14) VALUE 'DMRC010 TOTALS'.
012700     02  WS-TL-RUA             PIC  X(12) VALUE SPACES.
012800     02  WS-TL-RUF             PIC  X(12) VALUE SPACES.
012900     02  WS-TL-UNCL            PIC  X(16) VALUE SPACES.
013000     02  FILLER                PIC  X(78) VALUE SPACES.
013100 01  WS-TOTALS-ALT REDEFINES WS-TOTALS-LINE.
013200     02  FILLER                PIC  X(132).
013300
013400 01  WS-DISPLAY-COUNT          PIC  ZZZZZZ9.
013500
013600     COPY DMRCCLS.
013700
013800 LINKAGE SECTION.
013900 01  DMRC-PIPELINE-LINKAGE-PARM.
014000     02  PARM-RUA-COUNT        PIC S9(07) COMP.
014100     02  PARM-RUF-COUNT        PIC S9(07) COMP.
014200     02  PARM-UNCL-COUNT       PIC S9(07) COMP.
014300     02  PARM-TOTAL-COUNT      PIC S9(07) COMP.
014400     02  PARM-STREAM-SW        PIC  X(01).
014500     02  FILLER                PIC  X(04).
014600
014700 PROCEDURE DIVISION USING DMRC-PIPELINE-LINKAGE-PARM.
014800
014900*****************************************************************
015000* Main process.                                                 *
015100*****************************************************************
015200     PERFORM 1000-OPEN-FILES         THRU 1000-EXIT.
015300     PERFORM 2000-READ-CLASS         THRU 2000-EXIT.
015400     PERFORM 3000-CLASSIFY           THRU 3000-EXIT
015500         UNTIL WS-END-OF-INPUT.
015600     PERFORM 8000-PRINT-TOTALS       THRU 8000-EXIT.
015700     PERFORM 1100-CLOSE-FILES        THRU 1100-EXIT.
015800
015900     MOVE WS-RUA-COUNT            TO PARM-RUA-COUNT.
016000     MOVE WS-RUF-COUNT            TO PARM-RUF-COUNT.
016100     MOVE WS-UNCL-COUNT           TO PARM-UNCL-COUNT.
016200     COMPUTE PARM-TOTAL-COUNT = WS-RUA-COUNT + WS-RUF-COUNT
016300                               + WS-UNCL-COUNT.
016400     IF  WS-NO-RECORDS-YET
016500         MOVE 'Y'                 TO PARM-STREAM-SW
016600     ELSE
016700         MOVE 'N'                 TO PARM-STREAM-SW.
016800
016900     GOBACK.
017000
017100*****************************************************************
017200* Open the classification signal input and the disposition      *
017300* output.                                                       *
017400*****************************************************************
017500 1000-OPEN-FILES.
017600     OPEN INPUT  CLASS-INPUT.
017700     OPEN OUTPUT CLASS-OUTPUT.
017800
017900 1000-EXIT.
018000     EXIT.
018100
018200*****************************************************************
018300* Close both files.                                              *
018400*****************************************************************
018500 1100-CLOSE-FILES.
018600     CLOSE CLASS-INPUT.
018700     CLOSE CLASS-OUTPUT.
018800
018900 1100-EXIT.
019000     EXIT.
019100
019200*****************************************************************
019300* Read one classification-signal record.                        *
019400*****************************************************************
019500 2000-READ-CLASS.
019600     READ CLASS-INPUT INTO DMRC-CLS-RECORD
019700         AT END
019800             MOVE 'Y'    TO WS-EOF-SW.
019900
020000 2000-EXIT.
020100     EXIT.
020200
020300*****************************************************************
020400* Classify one record, write its disposition, roll the          *
020500* counters, and read the next one.                               *
020600*****************************************************************
020700 3000-CLASSIFY.
020800     MOVE 'N'                    TO WS-FIRST-RECORD-SW.
020900
021000     IF  CLS-FORMAT = WS-FORMAT-XML
021100         PERFORM 3100-CLASSIFY-XML  THRU 3100-EXIT
021200     ELSE
021300     IF  CLS-FORMAT = WS-FORMAT-HTML
021400         PERFORM 3200-CLASSIFY-HTML THRU 3200-EXIT
021500     ELSE
021600         MOVE 'UNCLASSIFIED' TO CLS-OUT-CLASS.
021700
021800     PERFORM 3900-WRITE-DISPOSITION THRU 3900-EXIT.
021900     PERFORM 2000-READ-CLASS         THRU 2000-EXIT.
022000
022100 3000-EXIT.
022200     EXIT.
022300
022400*****************************************************************
022500* Structured (XML) classification ladder.                       *
022600*****************************************************************
022700 3100-CLASSIFY-XML.
022800     IF  CLS-HAS-METADATA = WS-YES AND CLS-HAS-RECORD = WS-YES
022900         MOVE 'RUA'         TO CLS-OUT-CLASS
023000     ELSE
023100     IF  CLS-HAS-AUTHFAIL = WS-YES
023200         MOVE 'RUF'         TO CLS-OUT-CLASS
023300     ELSE
023400     IF  CLS-HAS-POLICY-PUB = WS-YES AND CLS-HAS-RECORD = WS-YES
023500         MOVE 'RUA'         TO CLS-OUT-CLASS
023600     ELSE
023700     IF  CLS-HAS-AUTHFAIL = WS-YES OR CLS-HAS-ORIG-MSG = WS-YES
023800         MOVE 'RUF'         TO CLS-OUT-CLASS
023900     ELSE
024000         MOVE 'UNCLASSIFIED' TO CLS-OUT-CLASS.
024100
024200 3100-EXIT.
024300     EXIT.
024400
024500*****************************************************************
024600* Free-text (HTML) scored classification.                       *
024700*****************************************************************
024800 3200-CLASSIFY-HTML.
024900     MOVE CLS-RUA-KEYWORDS       TO WS-RUA-SCORE.
025000     MOVE CLS-RUF-KEYWORDS       TO WS-RUF-SCORE.
025100
025200     IF  CLS-MANY-ROWS = WS-YES
025300         ADD 2 TO WS-RUA-SCORE.
025400
025500     IF  CLS-HAS-MAIL-HDRS = WS-YES
025600         ADD 2 TO WS-RUF-SCORE.
025700
025800     IF  WS-RUA-SCORE > WS-RUF-SCORE AND WS-RUA-SCORE > ZEROES
025900         MOVE 'RUA'          TO CLS-OUT-CLASS
026000     ELSE
026100     IF  WS-RUF-SCORE > WS-RUA-SCORE AND WS-RUF-SCORE > ZEROES
026200         MOVE 'RUF'          TO CLS-OUT-CLASS
026300     ELSE
026400         PERFORM 3210-SCORE-FALLBACK THRU 3210-EXIT.
026500
026600 3200-EXIT.
026700     EXIT.
026800
026900*****************************************************************
027000* Tie (or both-zero) fallback -- check the file name, RUA        *
027100* keywords first.                                                *
027200*****************************************************************
027300 3210-SCORE-FALLBACK.
027400     MOVE ZEROES                 TO WS-TALLY.
027500     INSPECT CLS-FILE-NAME TALLYING WS-TALLY
027600         FOR ALL 'aggregate'.
027700     IF  WS-TALLY > ZEROES
027800         MOVE 'RUA'           TO CLS-OUT-CLASS
027900     ELSE
028000         MOVE ZEROES              TO WS-TALLY
028100         INSPECT CLS-FILE-NAME TALLYING WS-TALLY
028200             FOR ALL 'rua'
028300         IF  WS-TALLY > ZEROES
028400             MOVE 'RUA'       TO CLS-OUT-CLASS
028500         ELSE
028600             PERFORM 3220-SCORE-FALLBACK-RUF THRU 3220-EXIT.
028700
028800 3210-EXIT.
028900     EXIT.
029000
029100*****************************************************************
029200* Forensic-side file-name fallback -- 'forensic', 'ruf',         *
029300* 'failure'.                                                     *
029400*****************************************************************
029500 3220-SCORE-FALLBACK-RUF.
029600     MOVE ZEROES                  TO WS-TALLY.
029700     INSPECT CLS-FILE-NAME TALLYING WS-TALLY
029800         FOR ALL 'forensic'.
029900     IF  WS-TALLY > ZEROES
030000         MOVE 'RUF'            TO CLS-OUT-CLASS
030100     ELSE
030200         MOVE ZEROES               TO WS-TALLY
030300         INSPECT CLS-FILE-NAME TALLYING WS-TALLY
030400             FOR ALL 'ruf'
030500         IF  WS-TALLY > ZEROES
030600             MOVE 'RUF'        TO CLS-OUT-CLASS
030700         ELSE
030800             MOVE ZEROES           TO WS-TALLY
030900             INSPECT CLS-FILE-NAME TALLYING WS-TALLY
031000                 FOR ALL 'failure'
031100             IF  WS-TALLY > ZEROES
031200                 MOVE 'RUF'    TO CLS-OUT-CLASS
031300             ELSE
031400                 MOVE 'UNCLASSIFIED' TO CLS-OUT-CLASS.
031500
031600 3220-EXIT.
031700     EXIT.
031800
031900*****************************************************************
032000* Write the disposition record and roll the class counter.      *
032100*****************************************************************
032200 3900-WRITE-DISPOSITION.
032300     MOVE CLS-FILE-NAME            TO CLS-OUT-FILE-NAME.
032400     WRITE CLASS-OUTPUT-REC FROM DMRC-CLS-OUT-RECORD.
032500
032600     IF  CLS-OUT-CLASS = 'RUA'
032700         ADD 1 TO WS-RUA-COUNT
032800     ELSE
032900     IF  CLS-OUT-CLASS = 'RUF'
033000         ADD 1 TO WS-RUF-COUNT
033100     ELSE
033200         ADD 1 TO WS-UNCL-COUNT.
033300
033400 3900-EXIT.
033500     EXIT.
033600
033700*****************************************************************
033800* End-of-file totals.                                            *
033900*****************************************************************
034000 8000-PRINT-TOTALS.
034100     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.
034200     ACCEPT WS-RUN-TIME FROM TIME.
034300     DISPLAY 'DMRC010 RUN DATE ' WS-RUN-CCYY '-' WS-RUN-MM
034400         '-' WS-RUN-DD.
034500
034600     MOVE WS-RUA-COUNT             TO WS-DISPLAY-COUNT.
034700     MOVE WS-DISPLAY-COUNT         TO WS-TL-RUA.
034800     MOVE WS-RUF-COUNT             TO WS-DISPLAY-COUNT.
034900     MOVE WS-DISPLAY-COUNT         TO WS-TL-RUF.
035000     MOVE WS-UNCL-COUNT            TO WS-DISPLAY-COUNT.
035100     MOVE WS-DISPLAY-COUNT         TO WS-TL-UNCL.
035200
035300     DISPLAY WS-TOTALS-LINE.
035400     DISPLAY 'DMRC010 RUA=' WS-RUA-COUNT
035500         ' RUF=' WS-RUF-COUNT
035600         ' UNCLASSIFIED=' WS-UNCL-COUNT.
035700
035800 8000-EXIT.
035900     EXIT.
