000100 CBL XOPTS(COBOL2)
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID. DMRC000.
000400 AUTHOR.  Carl Osei and Randall Frerking.
000500 INSTALLATION.  DMRC - Domain Messaging Reliability Center.
000600 DATE-WRITTEN.  03/14/1991.
000700 DATE-COMPILED.
000800 SECURITY.  NONE.
000900*****************************************************************
001000*                                                               *
001100* DMRC - DMARC Report Analysis Batch.                           *
001200*                                                               *
001300* This is the pipeline driver for the nightly DMARC feedback     *
001400* run.  It CALLs DMRC010 to classify the incoming report         *
001500* stream as RUA/RUF/UNCLASSIFIED, then conditionally CALLs       *
001600* DMRC020 (RUA Analyzer) and DMRC030 (RUF Analyzer) depending    *
001700* on what the classifier found, and prints a one-line            *
001800* completion summary naming the reports produced.                *
001900*                                                                *
002000* Date       UserID   Description                                *
002100* ---------- -------- ----------------------------------------- *
002200* 03/14/91   COSEI    Original program.                    DM001*
002300* 09/02/91   RFRERK   Added empty-stream abort check.       DM004*
002400* 06/18/93   COSEI    Added per-stage warning lines when a  DM011*
002500*                     class count is zero.                 DM011*
002600* 11/30/98   RFRERK   Y2K -- WS-RUN-DATE widened to 4-digit DM019*
002700*                     century; completion banner now shows DM019*
002800*                     CCYY-MM-DD instead of YY/MM/DD.      DM019*
002900* 02/09/00   COSEI    Added LNK-TOTAL-COUNT to the sign-off DM022*
003000*                     line for the operator's run log.     DM022*
003100* 08/21/01   RFRERK   Corrected RUF warning wording to match DM027*
003200*                     the analyzer's own report heading.   DM027*
003300* 05/04/04   COSEI    Ticket DM-1187 -- driver no longer    DM033*
003400*                     aborts the whole run when only the    DM033*
003500*                     RUF stage is skipped.                 DM033*
003600*                                                               *
003700*****************************************************************
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER.  IBM-370.
004100 OBJECT-COMPUTER.  IBM-370.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM
004400     CLASS DMRC-NUMERIC-CLASS IS '0' THRU '9'
004500     UPSI-0 ON STAGE-RERUN-SW.
004600 DATA DIVISION.
004700 WORKING-STORAGE SECTION.
004800
004900*****************************************************************
005000* DEFINE LOCAL VARIABLES                                        *
005100*****************************************************************
005200 01  WS-PROGRAM-ID           PIC  X(08) VALUE 'DMRC000 '.
005300
005400 01  WS-RUN-DATE.
005500     02  WS-RUN-CCYY          PIC  9(04).
005600     02  WS-RUN-MM            PIC  9(02).
005700     02  WS-RUN-DD            PIC  9(02).
005800     02  FILLER               PIC  X(02) VALUE SPACES.
005900 01  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
006000     02  WS-RUN-CC            PIC  9(02).
006100     02  WS-RUN-YY            PIC  9(02).
006200     02  WS-RUN-MMDD          PIC  9(04).
006300     02  FILLER               PIC  X(02).
006400
006500 01  WS-RUN-TIME.
006600     02  WS-RUN-HH             PIC  9(02).
006700     02  WS-RUN-MN             PIC  9(02).
006800     02  WS-RUN-SS             PIC  9(02).
006900     02  WS-RUN-HS             PIC  9(02).
007000     02  FILLER                PIC  X(02) VALUE SPACES.
007100 01  WS-RUN-TIME-R REDEFINES WS-RUN-TIME.
007200     02  WS-RUN-HHMN           PIC  9(04).
007300     02  WS-RUN-SSHS           PIC  9(04).
007400     02  FILLER                PIC  X(02).
007500
007600 01  WS-SIGNOFF-LINE.
007700     02  FILLER                PIC  X(18) VALUE 'DMRC000 COMPLETE -'.
007800     02  WS-SO-RUA             PIC  X(24) VALUE SPACES.
007900     02  WS-SO-RUF             PIC  X(24) VALUE SPACES.
008000     02  WS-SO-UNCL            PIC  X(24) VALUE SPACES.
008100     02  FILLER                PIC  X(42) VALUE SPACES.
008200 01  WS-SIGNOFF-ALT REDEFINES WS-SIGNOFF-LINE.
008300     02  FILLER                PIC  X(132).
008400
008500 01  STAGE-RERUN-SW           PIC  X(01) VALUE 'N'.
008600     88  STAGE-IS-RERUN             VALUE 'Y'.
008700
008800 01  WS-NO-INPUT-MSG          PIC  X(60)
008900     VALUE 'DMRC000 -- no input files, run terminated'.
009000 01  WS-NO-RUA-MSG            PIC  X(60)
009100     VALUE 'DMRC000 -- no RUA reports, RUA Analyzer skipped'.
009200 01  WS-NO-RUF-MSG            PIC  X(60)
009300     VALUE 'DMRC000 -- no RUF reports, RUF Analyzer skipped'.
009400
009500 01  WS-DISPLAY-COUNT          PIC  ZZZZZZ9.
009600
009700     COPY DMRCLNK.
009800
009900 01  WS-ABEND-CODE            PIC S9(04) COMP VALUE ZEROES.
010000
010100 PROCEDURE DIVISION.
010200
010300*****************************************************************
010400* Main process.  Classify, then run the analyzer stages that    *
010500* have work, then sign off.                                      *
010600*****************************************************************
010700     PERFORM 1000-RUN-CLASSIFIER     THRU 1000-EXIT.
010800     PERFORM 2000-RUN-RUA-ANALYZER   THRU 2000-EXIT.
010900     PERFORM 3000-RUN-RUF-ANALYZER   THRU 3000-EXIT.
011000     PERFORM 9000-PRINT-COMPLETION   THRU 9000-EXIT.
011100     STOP RUN.
011200
011300*****************************************************************
011400* Run the Report Classifier and pick up its counts.              *
011500* If the incoming stream was empty, stop after this stage with   *
011600* an error message -- there is nothing for the analyzers to do.  *
011700*****************************************************************
011800 1000-RUN-CLASSIFIER.
011900     CALL 'DMRC010' USING DMRC-PIPELINE-LINKAGE.
012000
012100     IF  LNK-STREAM-EMPTY
012200         DISPLAY WS-NO-INPUT-MSG
012300         MOVE 16                TO WS-ABEND-CODE
012400         MOVE WS-ABEND-CODE     TO RETURN-CODE
012500         STOP RUN.
012600
012700     COMPUTE LNK-TOTAL-COUNT = LNK-RUA-COUNT + LNK-RUF-COUNT
012800                             + LNK-UNCL-COUNT.
012900
013000 1000-EXIT.
013100     EXIT.
013200
013300*****************************************************************
013400* Run the RUA Analyzer only when the classifier found RUA       *
013500* reports; otherwise note the stage was skipped.                 *
013600*****************************************************************
013700 2000-RUN-RUA-ANALYZER.
013800     IF  LNK-RUA-COUNT GREATER THAN ZEROES
013900         CALL 'DMRC020'
014000     ELSE
014100         DISPLAY WS-NO-RUA-MSG.
014200
014300 2000-EXIT.
014400     EXIT.
014500
014600*****************************************************************
014700* Run the RUF Analyzer only when the classifier found RUF       *
014800* reports; otherwise note the stage was skipped.                 *
014900*****************************************************************
015000 3000-RUN-RUF-ANALYZER.
015100     IF  LNK-RUF-COUNT GREATER THAN ZEROES
015200         CALL 'DMRC030'
015300     ELSE
015400         DISPLAY WS-NO-RUF-MSG.
015500
015600 3000-EXIT.
015700     EXIT.
015800
015900*****************************************************************
016000* Build and print the final completion summary.                 *
016100*****************************************************************
016200 9000-PRINT-COMPLETION.
016300     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.
016400     ACCEPT WS-RUN-TIME FROM TIME.
016500
016600     MOVE SPACES                 TO WS-SIGNOFF-LINE.
016700     MOVE LNK-RUA-COUNT          TO WS-DISPLAY-COUNT.
016800     STRING 'RUA=' WS-DISPLAY-COUNT DELIMITED BY SIZE
016900         INTO WS-SO-RUA.
017000     MOVE LNK-RUF-COUNT          TO WS-DISPLAY-COUNT.
017100     STRING 'RUF=' WS-DISPLAY-COUNT DELIMITED BY SIZE
017200         INTO WS-SO-RUF.
017300     MOVE LNK-UNCL-COUNT         TO WS-DISPLAY-COUNT.
017400     STRING 'UNCLASSIFIED=' WS-DISPLAY-COUNT DELIMITED BY SIZE
017500         INTO WS-SO-UNCL.
017600
017700     DISPLAY WS-SIGNOFF-LINE.
017800     MOVE LNK-TOTAL-COUNT        TO WS-DISPLAY-COUNT.
017900     DISPLAY 'DMRC000 RUN DATE ' WS-RUN-CCYY '-' WS-RUN-MM
018000         '-' WS-RUN-DD ' TOTAL RECORDS ' WS-DISPLAY-COUNT.
018100
018200 9000-EXIT.
018300     EXIT.
