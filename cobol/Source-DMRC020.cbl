000100 CBL XOPTS(COBOL2)
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID. DMRC020.
000400 AUTHOR.  Carl Osei and Randall Frerking.
000500 INSTALLATION.  DMRC - Domain Messaging Reliability Center.
000600 DATE-WRITTEN.  04/02/1991.
000700 DATE-COMPILED.
000800 SECURITY.  NONE.
000900*****************************************************************
001000*                                                               *
001100* DMRC - DMARC Report Analysis Batch.                           *
001200*                                                               *
001300* RUA (aggregate) Analyzer.                                      *
001400*                                                                *
001500* Reads the aggregate report detail records the classifier       *
001600* routed to RUA (one per source-IP rollup), derives the DKIM/    *
001700* SPF pass flags, accumulates grand totals and per-source-IP     *
001800* statistics, and prints the six-section RUA analysis report.    *
001900* Failed/SPF-failure/DKIM-failure detail is spooled to scratch   *
002000* work files as each record is read so the detail sections can   *
002100* be re-listed at end of file without holding every record in    *
002200* working storage; the ALL RECORDS section re-reads RUA-INPUT    *
002300* from the top.                                                  *
002400*                                                                *
002500* Date       UserID   Description                                *
002600* ---------- -------- ----------------------------------------- *
002700* 04/02/91   COSEI    Original program.                    DM003*
002800* 01/15/92   RFRERK   Added per-source-IP statistics table  DM005*
002900*                     (bounded 500 entries, overflow noted).DM005*
003000* 02/11/92   COSEI    Added distinct Report-ID and Provider DM006*
003100*                     tracking for the SUMMARY section.     DM006*
003200* 10/04/93   RFRERK   Added SPF FAILURES and DKIM FAILURES  DM013*
003300*                     detail sections via scratch work      DM013*
003400*                     files; sections omitted when empty.   DM013*
003500* 11/30/98   COSEI    Y2K -- epoch-to-stamp routine now      DM019*
003600*                     carries a 4-digit DMRC-WORK-YEAR;      DM019*
003700*                     rendered stamps show a full century.   DM019*
003800* 03/02/99   RFRERK   Missing-field defaults applied before  DM020*
003900*                     FAILED/pass-rate logic per the revised DM020*
004000*                     provider spec (count 0, disposition    DM020*
004100*                     'none', DKIM/SPF eval 'fail').        DM020*
004200* 07/19/02   COSEI    Pass rate now rounds half-up to 2      DM029*
004300*                     decimals instead of truncating.       DM029*
004400* 05/04/04   RFRERK   Ticket DM-1187 -- pass rate is 0 when DM033*
004500*                     the input file had no records.        DM033*
004600*                                                               *
004700*****************************************************************
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SOURCE-COMPUTER.  IBM-370.
005100 OBJECT-COMPUTER.  IBM-370.
005200 SPECIAL-NAMES.
005300     C01 IS TOP-OF-FORM
005400     CLASS DMRC-NUMERIC-CLASS IS '0' THRU '9'
005500     UPSI-0 ON STAGE-RERUN-SW.
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800     SELECT RUA-INPUT    ASSIGN TO RUAIN
005900         ORGANIZATION IS LINE SEQUENTIAL
006000         FILE STATUS IS FS-RUA-INPUT.
006100     SELECT RUA-REPORT   ASSIGN TO RUARPT
006200         ORGANIZATION IS LINE SEQUENTIAL
006300         FILE STATUS IS FS-RUA-REPORT.
006400     SELECT WORK-FAILED  ASSIGN TO WORKF01
006500         ORGANIZATION IS LINE SEQUENTIAL
006600         FILE STATUS IS FS-WORK-FAILED.
006700     SELECT WORK-SPF     ASSIGN TO WORKF02
006800         ORGANIZATION IS LINE SEQUENTIAL
006900         FILE STATUS IS FS-WORK-SPF.
007000     SELECT WORK-DKIM    ASSIGN TO WORKF03
007100         ORGANIZATION IS LINE SEQUENTIAL
007200         FILE STATUS IS FS-WORK-DKIM.
007300 DATA DIVISION.
007400 FILE SECTION.
007500 FD  RUA-INPUT
007600     RECORD CONTAINS 290 CHARACTERS
007700     LABEL RECORDS ARE STANDARD.
007800 01  RUA-INPUT-REC           PIC  X(290).
007900
008000 FD  RUA-REPORT
008100     RECORD CONTAINS 132 CHARACTERS
008200     LABEL RECORDS ARE STANDARD.
008300 01  RUA-REPORT-REC          PIC  X(132).
008400
008500 FD  WORK-FAILED
008600     RECORD CONTAINS 290 CHARACTERS
008700     LABEL RECORDS ARE STANDARD.
008800 01  WORK-FAILED-REC         PIC  X(290).
008900
009000 FD  WORK-SPF
009100     RECORD CONTAINS 290 CHARACTERS
009200     LABEL RECORDS ARE STANDARD.
009300 01  WORK-SPF-REC            PIC  X(290).
009400
009500 FD  WORK-DKIM
009600     RECORD CONTAINS 290 CHARACTERS
009700     LABEL RECORDS ARE STANDARD.
009800 01  WORK-DKIM-REC           PIC  X(290).
009900
010000 WORKING-STORAGE SECTION.
010100
010200*****************************************************************
010300* DEFINE LOCAL VARIABLES                                        *
010400*****************************************************************
010500 01  WS-PROGRAM-ID             PIC  X(08) VALUE 'DMRC020 '.
010600
010700 01  FS-RUA-INPUT              PIC  X(02) VALUE '00'.
010800 01  FS-RUA-REPORT             PIC  X(02) VALUE '00'.
010900 01  FS-WORK-FAILED            PIC  X(02) VALUE '00'.
011000 01  FS-WORK-SPF               PIC  X(02) VALUE '00'.
011100 01  FS-WORK-DKIM              PIC  X(02) VALUE '00'.
011200
011300 01  WS-EOF-SW                 PIC  X(01) VALUE 'N'.
011400     88  WS-END-OF-INPUT            VALUE 'Y'.
011500
011600 01  STAGE-RERUN-SW            PIC  X(01) VALUE 'N'.
011700     88  STAGE-IS-RERUN             VALUE 'Y'.
011800
011900 01  WS-DKIM-PASS-SW           PIC  X(01) VALUE 'N'.
012000     88  WS-DKIM-PASSED              VALUE 'Y'.
012100 01  WS-SPF-PASS-SW            PIC  X(01) VALUE 'N'.
012200     88  WS-SPF-PASSED                VALUE 'Y'.
012300 01  WS-RECORD-FAILED-SW       PIC  X(01) VALUE 'N'.
012400     88  WS-RECORD-IS-FAILED         VALUE 'Y'.
012500
012600*****************************************************************
012700* Grand totals.                                                  *
012800*****************************************************************
012900 01  WS-TOTAL-RECORDS          PIC S9(07) COMP VALUE ZEROES.
013000 01  WS-TOTAL-MESSAGES         PIC S9(09) COMP VALUE ZEROES.
013100 01  WS-FAILED-COUNT           PIC S9(07) COMP VALUE ZEROES.
013200 01  WS-SPF-FAIL-COUNT         PIC S9(07) COMP VALUE ZEROES.
013300 01  WS-DKIM-FAIL-COUNT        PIC S9(07) COMP VALUE ZEROES.
013400
013500 01  WS-PASS-RATE              PIC S9(03)V99 COMP-3 VALUE ZEROES.
013600
013700*****************************************************************
013800* Distinct-value tables (bounded, overflow noted).               *
013900*****************************************************************
014000 01  WS-TABLE-LIMIT            PIC S9(04) COMP VALUE 500.
014100
014200 01  WS-REPORTID-COUNT         PIC S9(04) COMP VALUE ZEROES.
014300 01  WS-REPORTID-OVERFLOW-SW   PIC  X(01) VALUE 'N'.
014400     88  WS-REPORTID-OVERFLOW       VALUE 'Y'.
014500 01  WS-REPORTID-TABLE.
014600     02  WS-REPORTID-ENTRY OCCURS 500 TIMES
014700                            PIC  X(30).
014800
014900 01  WS-PROVIDER-COUNT         PIC S9(04) COMP VALUE ZEROES.
015000 01  WS-PROVIDER-OVERFLOW-SW   PIC  X(01) VALUE 'N'.
015100     88  WS-PROVIDER-OVERFLOW       VALUE 'Y'.
015200 01  WS-PROVIDER-TABLE.
015300     02  WS-PROVIDER-ENTRY OCCURS 500 TIMES
015400                            PIC  X(30).
015500
015600 01  WS-IP-COUNT               PIC S9(04) COMP VALUE ZEROES.
015700 01  WS-IP-OVERFLOW-SW         PIC  X(01) VALUE 'N'.
015800     88  WS-IP-OVERFLOW             VALUE 'Y'.
015900 01  WS-IP-TABLE.
016000     02  WS-IP-ENTRY OCCURS 500 TIMES.
016100         05  WS-IP-KEY          PIC  X(39).
016200         05  WS-IP-TOTAL-MSGS   PIC S9(09) COMP.
016300         05  WS-IP-DKIM-PASS    PIC S9(07) COMP.
016400         05  WS-IP-SPF-PASS     PIC S9(07) COMP.
016500
016600 01  WS-SUB                    PIC S9(04) COMP VALUE ZEROES.
016700 01  WS-FOUND-SW               PIC  X(01) VALUE 'N'.
016800     88  WS-KEY-FOUND                VALUE 'Y'.
016900
017000*****************************************************************
017100* Defaulted working copy of the current input record.           *
017200*****************************************************************
017300 01  WK-MSG-COUNT              PIC  9(09) VALUE ZEROES.
017400 01  WK-DISPOSITION            PIC  X(10) VALUE SPACES.
017500 01  WK-DKIM-EVAL              PIC  X(04) VALUE SPACES.
017600 01  WK-SPF-EVAL               PIC  X(04) VALUE SPACES.
017700 01  WK-POLICY-P               PIC  X(10) VALUE SPACES.
017800 01  WK-POLICY-SP              PIC  X(10) VALUE SPACES.
017900
018000*****************************************************************
018100* Print-line layouts.                                            *
018200*****************************************************************
018300 01  WS-RUN-DATE.
018400     02  WS-RUN-CCYY            PIC  9(04).
018500     02  WS-RUN-MM              PIC  9(02).
018600     02  WS-RUN-DD              PIC  9(02).
018700     02  FILLER                 PIC  X(02) VALUE SPACES.
018800 01  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
018900     02  WS-RUN-CC              PIC  9(02).
019000     02  WS-RUN-YY               PIC  9(02).
019100     02  WS-RUN-MMDD             PIC  9(04).
019200     02  FILLER                  PIC  X(02).
019300
019400 01  WS-RUN-TIME.
019500     02  WS-RUN-HH               PIC  9(02).
019600     02  WS-RUN-MN               PIC  9(02).
019700     02  WS-RUN-SS               PIC  9(02).
019800     02  WS-RUN-HS               PIC  9(02).
019900     02  FILLER                  PIC  X(02) VALUE SPACES.
020000 01  WS-RUN-TIME-R REDEFINES WS-RUN-TIME.
020100     02  WS-RUN-HHMN             PIC  9(04).
020200     02  WS-RUN-SSHS             PIC  9(04).
020300     02  FILLER                  PIC  X(02).
020400
020500 01  WS-HEAD-LINE.
020600     02  WS-HL-TITLE            PIC  X(40) VALUE SPACES.
020700     02  FILLER                 PIC  X(92) VALUE SPACES.
020800 01  WS-HEAD-ALT REDEFINES WS-HEAD-LINE.
020900     02  FILLER                 PIC  X(132).
021000
021100 01  WS-SUMMARY-LINE.
021200     02  WS-SL-LABEL            PIC  X(32) VALUE SPACES.
021300     02  WS-SL-VALUE            PIC  X(15) VALUE SPACES.
021400     02  FILLER                 PIC  X(85) VALUE SPACES.
021500
021600 01  WS-DETAIL-LINE.
021700     02  DL-REPORT-ID           PIC  X(08) VALUE SPACES.
021800     02  FILLER                 PIC  X(01) VALUE SPACES.
021900     02  DL-PROVIDER            PIC  X(10) VALUE SPACES.
022000     02  FILLER                 PIC  X(01) VALUE SPACES.
022100     02  DL-DATE-BEGIN          PIC  X(19) VALUE SPACES.
022200     02  FILLER                 PIC  X(01) VALUE SPACES.
022300     02  DL-DATE-END            PIC  X(19) VALUE SPACES.
022400     02  FILLER                 PIC  X(01) VALUE SPACES.
022500     02  DL-DOMAIN              PIC  X(10) VALUE SPACES.
022600     02  FILLER                 PIC  X(01) VALUE SPACES.
022700     02  DL-SOURCE-IP           PIC  X(15) VALUE SPACES.
022800     02  FILLER                 PIC  X(01) VALUE SPACES.
022900     02  DL-COUNT               PIC  X(08) VALUE SPACES.
023000     02  FILLER                 PIC  X(01) VALUE SPACES.
023100     02  DL-DISP                PIC  X(08) VALUE SPACES.
023200     02  FILLER                 PIC  X(01) VALUE SPACES.
023300     02  DL-DKIM-SPF            PIC  X(07) VALUE SPACES.
023400     02  FILLER                 PIC  X(01) VALUE SPACES.
023500     02  DL-HDR-FROM            PIC  X(11) VALUE SPACES.
023600     02  FILLER                 PIC  X(01) VALUE SPACES.
023700     02  DL-POLICIES            PIC  X(07) VALUE SPACES.
023800
023900 01  WS-IPSTAT-LINE.
024000     02  IL-SOURCE-IP           PIC  X(39) VALUE SPACES.
024100     02  FILLER                 PIC  X(02) VALUE SPACES.
024200     02  IL-TOTAL-MSGS          PIC  ZZZZZZZZ9.
024300     02  FILLER                 PIC  X(02) VALUE SPACES.
024400     02  IL-DKIM-PASS           PIC  ZZZZZZ9.
024500     02  FILLER                 PIC  X(02) VALUE SPACES.
024600     02  IL-SPF-PASS            PIC  ZZZZZZ9.
024700     02  FILLER                 PIC  X(64) VALUE SPACES.
024800
024900 01  WS-COUNT-EDIT              PIC  ZZZZZZZ9.
025000 01  WS-RATE-EDIT                PIC  ZZ9.99.
025100
025200 01  WS-STAMP-YYYY               PIC  9(04).
025300 01  WS-STAMP-MM                 PIC  9(02).
025400 01  WS-STAMP-DD                 PIC  9(02).
025500 01  WS-STAMP-HH                 PIC  9(02).
025600 01  WS-STAMP-MN                 PIC  9(02).
025700 01  WS-STAMP-SS                 PIC  9(02).
025800
025900     COPY DMRCRUA.
026000     COPY DMRCCOM.
026100
026200 PROCEDURE DIVISION.
026300
026400*****************************************************************
026500* Main process.                                                 *
026600*****************************************************************
026700     PERFORM 1000-OPEN-MAIN-FILES    THRU 1000-EXIT.
026800     PERFORM 2000-READ-RUA           THRU 2000-EXIT.
026900     PERFORM 3000-EDIT-RUA-RECORD    THRU 3000-EXIT
027000         UNTIL WS-END-OF-INPUT.
027100     PERFORM 7000-COMPUTE-PASS-RATE  THRU 7000-EXIT.
027200     PERFORM 8000-PRINT-REPORT       THRU 8000-EXIT.
027300     PERFORM 1100-CLOSE-MAIN-FILES   THRU 1100-EXIT.
027400     GOBACK.
027500
027600*****************************************************************
027700* Open RUA-INPUT, RUA-REPORT, and the three scratch work files.  *
027800*****************************************************************
027900 1000-OPEN-MAIN-FILES.
028000     OPEN INPUT  RUA-INPUT.
028100     OPEN OUTPUT RUA-REPORT.
028200     OPEN OUTPUT WORK-FAILED.
028300     OPEN OUTPUT WORK-SPF.
028400     OPEN OUTPUT WORK-DKIM.
028500
028600 1000-EXIT.
028700     EXIT.
028800
028900 1100-CLOSE-MAIN-FILES.
029000     CLOSE RUA-INPUT.
029100     CLOSE RUA-REPORT.
029200     CLOSE WORK-FAILED.
029300     CLOSE WORK-SPF.
029400     CLOSE WORK-DKIM.
029500
029600 1100-EXIT.
029700     EXIT.
029800
029900*****************************************************************
030000* Read one RUA detail record.                                    *
030100*****************************************************************
030200 2000-READ-RUA.
030300     READ RUA-INPUT INTO DMRC-RUA-RECORD
030400         AT END
030500             MOVE 'Y'     TO WS-EOF-SW.
030600
030700 2000-EXIT.
030800     EXIT.
030900
031000*****************************************************************
031100* Apply field defaults, derive pass flags, roll the grand        *
031200* totals, track distinct keys, accumulate per-IP statistics,     *
031300* spool failing records to the scratch work files, and read      *
031400* the next record.                                               *
031500*****************************************************************
031600 3000-EDIT-RUA-RECORD.
031700     ADD 1                      TO WS-TOTAL-RECORDS.
031800
031900     IF  RUA-MSG-COUNT NOT NUMERIC
032000         MOVE ZEROES             TO WK-MSG-COUNT
032100     ELSE
032200         MOVE RUA-MSG-COUNT      TO WK-MSG-COUNT.
032300     MOVE RUA-DISPOSITION        TO WK-DISPOSITION.
032400     MOVE RUA-DKIM-EVAL          TO WK-DKIM-EVAL.
032500     MOVE RUA-SPF-EVAL           TO WK-SPF-EVAL.
032600     MOVE RUA-POLICY-P           TO WK-POLICY-P.
032700     MOVE RUA-POLICY-SP          TO WK-POLICY-SP.
032800
032900     IF  WK-DISPOSITION = SPACES
033000         MOVE 'none      '       TO WK-DISPOSITION.
033100     IF  WK-DKIM-EVAL = SPACES
033200         MOVE 'fail'             TO WK-DKIM-EVAL.
033300     IF  WK-SPF-EVAL = SPACES
033400         MOVE 'fail'             TO WK-SPF-EVAL.
033500     IF  WK-POLICY-P = SPACES
033600         MOVE 'none      '       TO WK-POLICY-P.
033700     IF  WK-POLICY-SP = SPACES
033800         MOVE 'none      '       TO WK-POLICY-SP.
033900
034000     ADD WK-MSG-COUNT             TO WS-TOTAL-MESSAGES.
034100
034200     MOVE 'N'                    TO WS-DKIM-PASS-SW
034300                                     WS-SPF-PASS-SW
034400                                     WS-RECORD-FAILED-SW.
034500     IF  RUA-DKIM-AUTH = 'pass'
034600         MOVE 'Y'                TO WS-DKIM-PASS-SW.
034700     IF  RUA-SPF-AUTH = 'pass'
034800         MOVE 'Y'                TO WS-SPF-PASS-SW.
034900
035000     IF  (NOT WS-DKIM-PASSED) OR (NOT WS-SPF-PASSED)
035100         MOVE 'Y'                TO WS-RECORD-FAILED-SW
035200         ADD 1                   TO WS-FAILED-COUNT
035300         WRITE WORK-FAILED-REC FROM RUA-INPUT-REC.
035400
035500     IF  NOT WS-SPF-PASSED
035600         ADD 1                   TO WS-SPF-FAIL-COUNT
035700         WRITE WORK-SPF-REC  FROM RUA-INPUT-REC.
035800
035900     IF  NOT WS-DKIM-PASSED
036000         ADD 1                   TO WS-DKIM-FAIL-COUNT
036100         WRITE WORK-DKIM-REC FROM RUA-INPUT-REC.
036200
036300     PERFORM 3100-TRACK-DISTINCT  THRU 3100-EXIT.
036400     PERFORM 3200-ACCUM-IP-STATS  THRU 3200-EXIT.
036500     PERFORM 2000-READ-RUA        THRU 2000-EXIT.
036600
036700 3000-EXIT.
036800     EXIT.
036900
037000*****************************************************************
037100* Track distinct Report-ID and Provider values.                 *
037200*****************************************************************
037300 3100-TRACK-DISTINCT.
037400     MOVE 'N'                    TO WS-FOUND-SW.
037500     PERFORM 3101-SCAN-REPORTID  THRU 3101-EXIT
037600         VARYING WS-SUB FROM 1 BY 1
037700         UNTIL WS-SUB > WS-REPORTID-COUNT OR WS-KEY-FOUND.
037800     IF  NOT WS-KEY-FOUND
037900         IF  WS-REPORTID-COUNT < WS-TABLE-LIMIT
038000             ADD 1               TO WS-REPORTID-COUNT
038100             MOVE RUA-REPORT-ID  TO
038200                 WS-REPORTID-ENTRY (WS-REPORTID-COUNT)
038300         ELSE
038400             MOVE 'Y'            TO WS-REPORTID-OVERFLOW-SW.
038500
038600     MOVE 'N'                    TO WS-FOUND-SW.
038700     PERFORM 3102-SCAN-PROVIDER  THRU 3102-EXIT
038800         VARYING WS-SUB FROM 1 BY 1
038900         UNTIL WS-SUB > WS-PROVIDER-COUNT OR WS-KEY-FOUND.
039000     IF  NOT WS-KEY-FOUND
039100         IF  WS-PROVIDER-COUNT < WS-TABLE-LIMIT
039200             ADD 1               TO WS-PROVIDER-COUNT
039300             MOVE RUA-ORG-NAME   TO
039400                 WS-PROVIDER-ENTRY (WS-PROVIDER-COUNT)
039500         ELSE
039600             MOVE 'Y'            TO WS-PROVIDER-OVERFLOW-SW.
039700
039800 3100-EXIT.
039900     EXIT.
040000
040100 3101-SCAN-REPORTID.
040200     IF  WS-REPORTID-ENTRY (WS-SUB) = RUA-REPORT-ID
040300         MOVE 'Y'                TO WS-FOUND-SW.
040400
040500 3101-EXIT.
040600     EXIT.
040700
040800 3102-SCAN-PROVIDER.
040900     IF  WS-PROVIDER-ENTRY (WS-SUB) = RUA-ORG-NAME
041000         MOVE 'Y'                TO WS-FOUND-SW.
041100
041200 3102-EXIT.
041300     EXIT.
041400
041500*****************************************************************
041600* Find (or add) this Source-IP in the per-IP statistics table    *
041700* and roll its totals.                                          *
041800*****************************************************************
041900 3200-ACCUM-IP-STATS.
042000     MOVE 'N'                    TO WS-FOUND-SW.
042100     PERFORM 3201-SCAN-IP-TABLE  THRU 3201-EXIT
042200         VARYING WS-SUB FROM 1 BY 1
042300         UNTIL WS-SUB > WS-IP-COUNT OR WS-KEY-FOUND.
042400
042500     IF  NOT WS-KEY-FOUND
042600         IF  WS-IP-COUNT < WS-TABLE-LIMIT
042700             ADD 1               TO WS-IP-COUNT
042800             MOVE WS-IP-COUNT    TO WS-SUB
042900             MOVE RUA-SOURCE-IP  TO WS-IP-KEY (WS-SUB)
043000             MOVE ZEROES         TO WS-IP-TOTAL-MSGS (WS-SUB)
043100                                     WS-IP-DKIM-PASS (WS-SUB)
043200                                     WS-IP-SPF-PASS (WS-SUB)
043300         ELSE
043400             MOVE 'Y'            TO WS-IP-OVERFLOW-SW.
043500
043600     IF  WS-KEY-FOUND OR WS-SUB NOT > WS-TABLE-LIMIT
043700         ADD WK-MSG-COUNT        TO WS-IP-TOTAL-MSGS (WS-SUB)
043800         IF  WS-DKIM-PASSED
043900             ADD 1               TO WS-IP-DKIM-PASS (WS-SUB)
044000         END-IF
044100         IF  WS-SPF-PASSED
044200             ADD 1               TO WS-IP-SPF-PASS (WS-SUB)
044300         END-IF.
044400
044500 3200-EXIT.
044600     EXIT.
044700
044800 3201-SCAN-IP-TABLE.
044900     IF  WS-IP-KEY (WS-SUB) = RUA-SOURCE-IP
045000         MOVE 'Y'                 TO WS-FOUND-SW.
045100
045200 3201-EXIT.
045300     EXIT.
045400
045500*****************************************************************
045600* Pass rate (%) = (1 - failed/total) * 100, rounded half-up to   *
045700* 2 decimals; zero when there are no records.                   *
045800*****************************************************************
045900 7000-COMPUTE-PASS-RATE.
046000     IF  WS-TOTAL-RECORDS = ZEROES
046100         MOVE ZEROES              TO WS-PASS-RATE
046200     ELSE
046300         COMPUTE WS-PASS-RATE ROUNDED =
046400             (1 - (WS-FAILED-COUNT / WS-TOTAL-RECORDS)) * 100.
046500
046600 7000-EXIT.
046700     EXIT.
046800
046900*****************************************************************
047000* Drive the six print sections in order.                        *
047100*****************************************************************
047200 8000-PRINT-REPORT.
047300     PERFORM 8100-PRINT-SUMMARY         THRU 8100-EXIT.
047400     PERFORM 8200-PRINT-ALL             THRU 8200-EXIT.
047500     IF  WS-FAILED-COUNT > ZEROES
047600         PERFORM 8300-PRINT-FAILED      THRU 8300-EXIT.
047700     IF  WS-SPF-FAIL-COUNT > ZEROES
047800         PERFORM 8400-PRINT-SPF         THRU 8400-EXIT.
047900     IF  WS-DKIM-FAIL-COUNT > ZEROES
048000         PERFORM 8500-PRINT-DKIM        THRU 8500-EXIT.
048100     PERFORM 8600-PRINT-IP-STATS        THRU 8600-EXIT.
048200     PERFORM 8700-PRINT-CONSOLE-SUMMARY THRU 8700-EXIT.
048300
048400 8000-EXIT.
048500     EXIT.
048600
048700*****************************************************************
048800* SUMMARY section.                                               *
048900*****************************************************************
049000 8100-PRINT-SUMMARY.
049100     MOVE SPACES                  TO WS-HEAD-LINE.
049200     MOVE '*** RUA ANALYSIS -- SUMMARY ***' TO WS-HL-TITLE.
049300     WRITE RUA-REPORT-REC FROM WS-HEAD-LINE.
049400
049500     MOVE SPACES                  TO WS-SUMMARY-LINE.
049600     MOVE 'Total Reports Processed'        TO WS-SL-LABEL.
049700     MOVE WS-REPORTID-COUNT               TO WS-COUNT-EDIT.
049800     MOVE WS-COUNT-EDIT                    TO WS-SL-VALUE.
049900     WRITE RUA-REPORT-REC FROM WS-SUMMARY-LINE.
050000
050100     MOVE SPACES                  TO WS-SUMMARY-LINE.
050200     MOVE 'Total Message Count'            TO WS-SL-LABEL.
050300     MOVE WS-TOTAL-MESSAGES                TO WS-COUNT-EDIT.
050400     MOVE WS-COUNT-EDIT                     TO WS-SL-VALUE.
050500     WRITE RUA-REPORT-REC FROM WS-SUMMARY-LINE.
050600
050700     MOVE SPACES                  TO WS-SUMMARY-LINE.
050800     MOVE 'Unique Source IPs'               TO WS-SL-LABEL.
050900     MOVE WS-IP-COUNT                       TO WS-COUNT-EDIT.
051000     MOVE WS-COUNT-EDIT                      TO WS-SL-VALUE.
051100     WRITE RUA-REPORT-REC FROM WS-SUMMARY-LINE.
051200
051300     MOVE SPACES                  TO WS-SUMMARY-LINE.
051400     MOVE 'Providers'                       TO WS-SL-LABEL.
051500     MOVE WS-PROVIDER-COUNT                 TO WS-COUNT-EDIT.
051600     MOVE WS-COUNT-EDIT                      TO WS-SL-VALUE.
051700     WRITE RUA-REPORT-REC FROM WS-SUMMARY-LINE.
051800
051900     MOVE SPACES                  TO WS-SUMMARY-LINE.
052000     MOVE 'Failed Authentications'          TO WS-SL-LABEL.
052100     MOVE WS-FAILED-COUNT                   TO WS-COUNT-EDIT.
052200     MOVE WS-COUNT-EDIT                      TO WS-SL-VALUE.
052300     WRITE RUA-REPORT-REC FROM WS-SUMMARY-LINE.
052400
052500     MOVE SPACES                  TO WS-SUMMARY-LINE.
052600     MOVE 'SPF Failures'                    TO WS-SL-LABEL.
052700     MOVE WS-SPF-FAIL-COUNT                 TO WS-COUNT-EDIT.
052800     MOVE WS-COUNT-EDIT                      TO WS-SL-VALUE.
052900     WRITE RUA-REPORT-REC FROM WS-SUMMARY-LINE.
053000
053100     MOVE SPACES                  TO WS-SUMMARY-LINE.
053200     MOVE 'DKIM Failures'                   TO WS-SL-LABEL.
053300     MOVE WS-DKIM-FAIL-COUNT                TO WS-COUNT-EDIT.
053400     MOVE WS-COUNT-EDIT                      TO WS-SL-VALUE.
053500     WRITE RUA-REPORT-REC FROM WS-SUMMARY-LINE.
053600
053700     MOVE SPACES                  TO WS-SUMMARY-LINE.
053800     MOVE 'Pass Rate %'                     TO WS-SL-LABEL.
053900     MOVE WS-PASS-RATE                      TO WS-RATE-EDIT.
054000     MOVE WS-RATE-EDIT                       TO WS-SL-VALUE.
054100     WRITE RUA-REPORT-REC FROM WS-SUMMARY-LINE.
054200
054300 8100-EXIT.
054400     EXIT.
054500
054600*****************************************************************
054700* ALL RECORDS section -- re-reads RUA-INPUT from the top.       *
054800*****************************************************************
054900 8200-PRINT-ALL.
055000     MOVE SPACES                  TO WS-HEAD-LINE.
055100     MOVE '*** RUA ANALYSIS -- ALL RECORDS ***' TO WS-HL-TITLE.
055200     WRITE RUA-REPORT-REC FROM WS-HEAD-LINE.
055300
055400     CLOSE RUA-INPUT.
055500     OPEN INPUT RUA-INPUT.
055600     MOVE 'N'                     TO WS-EOF-SW.
055700     PERFORM 2000-READ-RUA        THRU 2000-EXIT.
055800     PERFORM 8210-PRINT-ALL-LINE  THRU 8210-EXIT
055900         UNTIL WS-END-OF-INPUT.
056000
056100 8200-EXIT.
056200     EXIT.
056300
056400 8210-PRINT-ALL-LINE.
056500     PERFORM 8900-BUILD-DETAIL-LINE THRU 8900-EXIT.
056600     WRITE RUA-REPORT-REC FROM WS-DETAIL-LINE.
056700     PERFORM 2000-READ-RUA          THRU 2000-EXIT.
056800
056900 8210-EXIT.
057000     EXIT.
057100
057200*****************************************************************
057300* FAILED AUTH section -- replays the WORK-FAILED scratch file.  *
057400*****************************************************************
057500 8300-PRINT-FAILED.
057600     MOVE SPACES                  TO WS-HEAD-LINE.
057700     MOVE '*** RUA ANALYSIS -- FAILED AUTH ***' TO WS-HL-TITLE.
057800     WRITE RUA-REPORT-REC FROM WS-HEAD-LINE.
057900
058000     CLOSE WORK-FAILED.
058100     OPEN INPUT WORK-FAILED.
058200     MOVE 'N'                     TO WS-EOF-SW.
058300     READ WORK-FAILED INTO DMRC-RUA-RECORD
058400         AT END MOVE 'Y' TO WS-EOF-SW.
058500     PERFORM 8310-PRINT-WORK-LINE THRU 8310-EXIT
058600         UNTIL WS-END-OF-INPUT.
058700     CLOSE WORK-FAILED.
058800     OPEN OUTPUT WORK-FAILED.
058900
059000 8300-EXIT.
059100     EXIT.
059200
059300 8310-PRINT-WORK-LINE.
059400     PERFORM 8900-BUILD-DETAIL-LINE THRU 8900-EXIT.
059500     WRITE RUA-REPORT-REC FROM WS-DETAIL-LINE.
059600     READ WORK-FAILED INTO DMRC-RUA-RECORD
059700         AT END MOVE 'Y' TO WS-EOF-SW.
059800
059900 8310-EXIT.
060000     EXIT.
060100
060200*****************************************************************
060300* SPF FAILURES section -- replays the WORK-SPF scratch file.    *
060400*****************************************************************
060500 8400-PRINT-SPF.
060600     MOVE SPACES                  TO WS-HEAD-LINE.
060700     MOVE '*** RUA ANALYSIS -- SPF FAILURES ***' TO WS-HL-TITLE.
060800     WRITE RUA-REPORT-REC FROM WS-HEAD-LINE.
060900
061000     CLOSE WORK-SPF.
061100     OPEN INPUT WORK-SPF.
061200     MOVE 'N'                     TO WS-EOF-SW.
061300     READ WORK-SPF INTO DMRC-RUA-RECORD
061400         AT END MOVE 'Y' TO WS-EOF-SW.
061500     PERFORM 8410-PRINT-WORK-LINE THRU 8410-EXIT
061600         UNTIL WS-END-OF-INPUT.
061700     CLOSE WORK-SPF.
061800     OPEN OUTPUT WORK-SPF.
061900
062000 8400-EXIT.
062100     EXIT.
062200
062300 8410-PRINT-WORK-LINE.
062400     PERFORM 8900-BUILD-DETAIL-LINE THRU 8900-EXIT.
062500     WRITE RUA-REPORT-REC FROM WS-DETAIL-LINE.
062600     READ WORK-SPF INTO DMRC-RUA-RECORD
062700         AT END MOVE 'Y' TO WS-EOF-SW.
062800
062900 8410-EXIT.
063000     EXIT.
063100
063200*****************************************************************
063300* DKIM FAILURES section -- replays the WORK-DKIM scratch file.  *
063400*****************************************************************
063500 8500-PRINT-DKIM.
063600     MOVE SPACES                  TO WS-HEAD-LINE.
063700     MOVE '*** RUA ANALYSIS -- DKIM FAILURES ***' TO WS-HL-TITLE.
063800     WRITE RUA-REPORT-REC FROM WS-HEAD-LINE.
063900
064000     CLOSE WORK-DKIM.
064100     OPEN INPUT WORK-DKIM.
064200     MOVE 'N'                     TO WS-EOF-SW.
064300     READ WORK-DKIM INTO DMRC-RUA-RECORD
064400         AT END MOVE 'Y' TO WS-EOF-SW.
064500     PERFORM 8510-PRINT-WORK-LINE THRU 8510-EXIT
064600         UNTIL WS-END-OF-INPUT.
064700     CLOSE WORK-DKIM.
064800     OPEN OUTPUT WORK-DKIM.
064900
065000 8500-EXIT.
065100     EXIT.
065200
065300 8510-PRINT-WORK-LINE.
065400     PERFORM 8900-BUILD-DETAIL-LINE THRU 8900-EXIT.
065500     WRITE RUA-REPORT-REC FROM WS-DETAIL-LINE.
065600     READ WORK-DKIM INTO DMRC-RUA-RECORD
065700         AT END MOVE 'Y' TO WS-EOF-SW.
065800
065900 8510-EXIT.
066000     EXIT.
066100
066200*****************************************************************
066300* IP STATISTICS section.                                        *
066400*****************************************************************
066500 8600-PRINT-IP-STATS.
066600     MOVE SPACES                  TO WS-HEAD-LINE.
066700     MOVE '*** RUA ANALYSIS -- IP STATISTICS ***' TO WS-HL-TITLE.
066800     WRITE RUA-REPORT-REC FROM WS-HEAD-LINE.
066900
067000     PERFORM 8610-PRINT-ONE-IP-LINE THRU 8610-EXIT
067100         VARYING WS-SUB FROM 1 BY 1
067200         UNTIL WS-SUB > WS-IP-COUNT.
067300
067400 8600-EXIT.
067500     EXIT.
067600
067700 8610-PRINT-ONE-IP-LINE.
067800     MOVE SPACES                   TO WS-IPSTAT-LINE.
067900     MOVE WS-IP-KEY (WS-SUB)       TO IL-SOURCE-IP.
068000     MOVE WS-IP-TOTAL-MSGS (WS-SUB) TO IL-TOTAL-MSGS.
068100     MOVE WS-IP-DKIM-PASS (WS-SUB)  TO IL-DKIM-PASS.
068200     MOVE WS-IP-SPF-PASS (WS-SUB)   TO IL-SPF-PASS.
068300     WRITE RUA-REPORT-REC FROM WS-IPSTAT-LINE.
068400
068500 8610-EXIT.
068600     EXIT.
068700
068800*****************************************************************
068900* Console/log headline repeat.                                  *
069000*****************************************************************
069100 8700-PRINT-CONSOLE-SUMMARY.
069200     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.
069300     ACCEPT WS-RUN-TIME FROM TIME.
069400     DISPLAY 'DMRC020 RUN DATE ' WS-RUN-CCYY '-' WS-RUN-MM
069500         '-' WS-RUN-DD.
069600     DISPLAY 'DMRC020 RECORDS=' WS-TOTAL-RECORDS
069700         ' FAILED=' WS-FAILED-COUNT
069800         ' SPF-FAIL=' WS-SPF-FAIL-COUNT
069900         ' DKIM-FAIL=' WS-DKIM-FAIL-COUNT.
070000     MOVE WS-PASS-RATE             TO WS-RATE-EDIT.
070100     DISPLAY 'DMRC020 PASS RATE % = ' WS-RATE-EDIT.
070200     IF  WS-REPORTID-OVERFLOW OR WS-PROVIDER-OVERFLOW
070300                                OR WS-IP-OVERFLOW
070400         DISPLAY
070500          'DMRC020 WARNING -- one or more distinct-key tables'
070600         DISPLAY
070700          'DMRC020 WARNING -- reached the 500-entry capacity'.
070800
070900 8700-EXIT.
071000     EXIT.
071100
071200*****************************************************************
071300* Build one ALL/FAILED/SPF/DKIM detail line from whichever      *
071400* record is currently in DMRC-RUA-RECORD.                       *
071500*****************************************************************
071600 8900-BUILD-DETAIL-LINE.
071700     MOVE SPACES                   TO WS-DETAIL-LINE.
071800
071900     IF  RUA-MSG-COUNT NOT NUMERIC
072000         MOVE ZEROES                TO WK-MSG-COUNT
072100     ELSE
072200         MOVE RUA-MSG-COUNT         TO WK-MSG-COUNT.
072300     MOVE RUA-DISPOSITION           TO WK-DISPOSITION.
072400     MOVE RUA-DKIM-EVAL              TO WK-DKIM-EVAL.
072500     MOVE RUA-SPF-EVAL               TO WK-SPF-EVAL.
072600     MOVE RUA-POLICY-P               TO WK-POLICY-P.
072700     MOVE RUA-POLICY-SP              TO WK-POLICY-SP.
072800     IF  WK-DISPOSITION = SPACES
072900         MOVE 'none      '           TO WK-DISPOSITION.
073000     IF  WK-DKIM-EVAL = SPACES
073100         MOVE 'fail'                 TO WK-DKIM-EVAL.
073200     IF  WK-SPF-EVAL = SPACES
073300         MOVE 'fail'                 TO WK-SPF-EVAL.
073400     IF  WK-POLICY-P = SPACES
073500         MOVE 'none      '           TO WK-POLICY-P.
073600     IF  WK-POLICY-SP = SPACES
073700         MOVE 'none      '           TO WK-POLICY-SP.
073800
073900     MOVE 'N'                       TO WS-DKIM-PASS-SW
074000                                        WS-SPF-PASS-SW.
074100     IF  RUA-DKIM-AUTH = 'pass'
074200         MOVE 'Y'                   TO WS-DKIM-PASS-SW.
074300     IF  RUA-SPF-AUTH = 'pass'
074400         MOVE 'Y'                   TO WS-SPF-PASS-SW.
074500
074600     MOVE RUA-REPORT-ID (1:8)        TO DL-REPORT-ID.
074700     MOVE RUA-ORG-NAME (1:10)        TO DL-PROVIDER.
074800     MOVE RUA-DATE-BEGIN              TO DMRC-EPOCH-SECONDS.
074900     PERFORM 9100-EPOCH-TO-STAMP     THRU 9100-EXIT.
075000     MOVE DMRC-STAMP-OUT              TO DL-DATE-BEGIN.
075100     MOVE RUA-DATE-END                TO DMRC-EPOCH-SECONDS.
075200     PERFORM 9100-EPOCH-TO-STAMP     THRU 9100-EXIT.
075300     MOVE DMRC-STAMP-OUT              TO DL-DATE-END.
075400     MOVE RUA-DOMAIN (1:10)           TO DL-DOMAIN.
075500     MOVE RUA-SOURCE-IP (1:15)        TO DL-SOURCE-IP.
075600     MOVE WK-MSG-COUNT                TO WS-COUNT-EDIT.
075700     MOVE WS-COUNT-EDIT                TO DL-COUNT.
075800     MOVE WK-DISPOSITION (1:8)         TO DL-DISP.
075900     IF  WS-DKIM-PASSED
076000         MOVE 'D=Y S='                 TO DL-DKIM-SPF
076100     ELSE
076200         MOVE 'D=N S='                 TO DL-DKIM-SPF.
076300     IF  WS-SPF-PASSED
076400         MOVE 'Y'                      TO DL-DKIM-SPF (6:1)
076500     ELSE
076600         MOVE 'N'                      TO DL-DKIM-SPF (6:1).
076700     MOVE RUA-HEADER-FROM (1:11)       TO DL-HDR-FROM.
076800     STRING WK-POLICY-P (1:3) '/' WK-POLICY-SP (1:3)
076900         DELIMITED BY SIZE INTO DL-POLICIES.
077000
077100 8900-EXIT.
077200     EXIT.
077300
077400*****************************************************************
077500* Epoch seconds -> 'YYYY-MM-DD HH:MM:SS' ; zero -> 'Unknown'.   *
077600*****************************************************************
077700 9100-EPOCH-TO-STAMP.
077800     IF  DMRC-EPOCH-SECONDS = ZEROES
077900         MOVE SPACES                  TO DMRC-STAMP-OUT
078000         MOVE DMRC-UNKNOWN-STAMP      TO DMRC-STAMP-OUT
078100     ELSE
078200         PERFORM 9110-SPLIT-EPOCH     THRU 9110-EXIT
078300         PERFORM 9120-STRIP-YEARS     THRU 9120-EXIT
078400         PERFORM 9130-STRIP-MONTHS    THRU 9130-EXIT
078500         PERFORM 9140-FORMAT-STAMP    THRU 9140-EXIT.
078600
078700 9100-EXIT.
078800     EXIT.
078900
079000*****************************************************************
079100* Split the epoch count into whole days and time-of-day.        *
079200*****************************************************************
079300 9110-SPLIT-EPOCH.
079400     COMPUTE DMRC-DAYS-ELAPSED = DMRC-EPOCH-SECONDS / 86400.
079500     COMPUTE DMRC-SECS-OF-DAY  =
079600         DMRC-EPOCH-SECONDS - (DMRC-DAYS-ELAPSED * 86400).
079700     COMPUTE DMRC-WORK-HH = DMRC-SECS-OF-DAY / 3600.
079800     COMPUTE DMRC-WORK-MM =
079900         (DMRC-SECS-OF-DAY - (DMRC-WORK-HH * 3600)) / 60.
080000     COMPUTE DMRC-WORK-SS =
080100         DMRC-SECS-OF-DAY - (DMRC-WORK-HH * 3600)
080200                          - (DMRC-WORK-MM * 60).
080300     MOVE 1970                    TO DMRC-WORK-YEAR.
080400
080500 9110-EXIT.
080600     EXIT.
080700
080800*****************************************************************
080900* Strip whole years (leap-adjusted) out of the day count.       *
081000*****************************************************************
081100 9120-STRIP-YEARS.
081200     PERFORM 9150-LEAP-CHECK      THRU 9150-EXIT.
081300     PERFORM 9121-STRIP-ONE-YEAR  THRU 9121-EXIT
081400         UNTIL DMRC-DAYS-ELAPSED < DMRC-DAYS-IN-YEAR.
081500
081600 9120-EXIT.
081700     EXIT.
081800
081900 9121-STRIP-ONE-YEAR.
082000     SUBTRACT DMRC-DAYS-IN-YEAR FROM DMRC-DAYS-ELAPSED.
082100     ADD 1                        TO DMRC-WORK-YEAR.
082200     PERFORM 9150-LEAP-CHECK      THRU 9150-EXIT.
082300
082400 9121-EXIT.
082500     EXIT.
082600
082700*****************************************************************
082800* Strip whole months (leap-adjusted February) out of the day    *
082900* count; what remains + 1 is the day of month.                  *
083000*****************************************************************
083100 9130-STRIP-MONTHS.
083200     MOVE 1                       TO DMRC-WORK-MONTH.
083300     PERFORM 9131-SET-MONTH-DAYS  THRU 9131-EXIT.
083400     PERFORM 9132-STRIP-ONE-MONTH THRU 9132-EXIT
083500         UNTIL DMRC-DAYS-ELAPSED < DMRC-DAYS-THIS-MONTH.
083600     COMPUTE DMRC-WORK-DAY = DMRC-DAYS-ELAPSED + 1.
083700
083800 9130-EXIT.
083900     EXIT.
084000
084100 9131-SET-MONTH-DAYS.
084200     MOVE DMRC-MONTH-DAY (DMRC-WORK-MONTH) TO DMRC-DAYS-THIS-MONTH.
084300     IF  DMRC-WORK-MONTH = 2 AND DMRC-IS-LEAP-YEAR
084400         ADD 1                    TO DMRC-DAYS-THIS-MONTH.
084500
084600 9131-EXIT.
084700     EXIT.
084800
084900 9132-STRIP-ONE-MONTH.
085000     SUBTRACT DMRC-DAYS-THIS-MONTH FROM DMRC-DAYS-ELAPSED.
085100     ADD 1                        TO DMRC-WORK-MONTH.
085200     PERFORM 9131-SET-MONTH-DAYS  THRU 9131-EXIT.
085300
085400 9132-EXIT.
085500     EXIT.
085600
085700*****************************************************************
085800* Leap-year check on DMRC-WORK-YEAR.                             *
085900*****************************************************************
086000 9150-LEAP-CHECK.
086100     MOVE 365                     TO DMRC-DAYS-IN-YEAR.
086200     MOVE 'N'                     TO DMRC-LEAP-SW.
086300     DIVIDE DMRC-WORK-YEAR BY 4   GIVING DMRC-DIVIDE-SCRATCH
086400         REMAINDER DMRC-MOD-4.
086500     DIVIDE DMRC-WORK-YEAR BY 100 GIVING DMRC-DIVIDE-SCRATCH
086600         REMAINDER DMRC-MOD-100.
086700     DIVIDE DMRC-WORK-YEAR BY 400 GIVING DMRC-DIVIDE-SCRATCH
086800         REMAINDER DMRC-MOD-400.
086900     IF  (DMRC-MOD-4 = 0 AND DMRC-MOD-100 NOT = 0)
087000                               OR DMRC-MOD-400 = 0
087100         MOVE 'Y'                 TO DMRC-LEAP-SW
087200         MOVE 366                 TO DMRC-DAYS-IN-YEAR.
087300
087400 9150-EXIT.
087500     EXIT.
087600
087700*****************************************************************
087800* Edit the split year/month/day/time into the stamp field.      *
087900*****************************************************************
088000 9140-FORMAT-STAMP.
088100     MOVE SPACES                  TO DMRC-STAMP-OUT.
088200     MOVE DMRC-WORK-YEAR           TO WS-STAMP-YYYY.
088300     MOVE DMRC-WORK-MONTH          TO WS-STAMP-MM.
088400     MOVE DMRC-WORK-DAY            TO WS-STAMP-DD.
088500     MOVE DMRC-WORK-HH             TO WS-STAMP-HH.
088600     MOVE DMRC-WORK-MM             TO WS-STAMP-MN.
088700     MOVE DMRC-WORK-SS             TO WS-STAMP-SS.
088800     STRING WS-STAMP-YYYY             DELIMITED BY SIZE
088900            '-'                       DELIMITED BY SIZE
089000            WS-STAMP-MM               DELIMITED BY SIZE
089100            '-'                       DELIMITED BY SIZE
089200            WS-STAMP-DD               DELIMITED BY SIZE
089300            ' '                       DELIMITED BY SIZE
089400            WS-STAMP-HH               DELIMITED BY SIZE
089500            ':'                       DELIMITED BY SIZE
089600            WS-STAMP-MN               DELIMITED BY SIZE
089700            ':'                       DELIMITED BY SIZE
089800            WS-STAMP-SS               DELIMITED BY SIZE
089900         INTO DMRC-STAMP-OUT.
090000
090100 9140-EXIT.
090200     EXIT.
