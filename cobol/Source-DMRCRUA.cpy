000100*****************************************************************
000200* DMRC AGGREGATE (RUA) record definition.                       *
000300*                                                                *
000400* One occurrence per source-IP rollup within an incoming RUA     *
000500* feedback report.  Laid out in the order the provider's report  *
000600* carries the fields: report identity, window dates, published   *
000700* policy, then per-source-IP counts and evaluation results.      *
000800*****************************************************************
000900 01  DMRC-RUA-RECORD.
001000     02  RUA-REPORT-ID          PIC  X(30).
001100     02  RUA-ORG-NAME           PIC  X(30).
001200     02  RUA-DATE-BEGIN         PIC  9(10).
001300     02  RUA-DATE-END           PIC  9(10).
001400     02  RUA-DOMAIN             PIC  X(30).
001500     02  RUA-SOURCE-IP          PIC  X(39).
001600     02  RUA-MSG-COUNT          PIC  9(09).
001700     02  RUA-DISPOSITION        PIC  X(10).
001800     02  RUA-DKIM-EVAL          PIC  X(04).
001900     02  RUA-SPF-EVAL           PIC  X(04).
002000     02  RUA-DKIM-AUTH          PIC  X(04).
002100     02  RUA-SPF-AUTH           PIC  X(04).
002200     02  RUA-HEADER-FROM        PIC  X(40).
002300     02  RUA-ENVELOPE-FROM      PIC  X(40).
002400     02  RUA-POLICY-P           PIC  X(10).
002500     02  RUA-POLICY-SP          PIC  X(10).
002600     02  FILLER                 PIC  X(06).
